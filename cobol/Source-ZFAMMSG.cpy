000100*****************************************************************
000200* Start - FAANG batch error message resources.                  *
000300*                                                                *
000400* Reworked 1998 from the zFAM090 CICS commarea handler for the  *
000500* batch validation suite - EIBRESP/EIBDS became FILE STATUS and *
000600* the XCTL to ZFAM090 became a DISPLAY plus an abend STOP RUN,  *
000700* everything else about how the shop reports a bad file event   *
000800* carried over unchanged.                                       *
000900*                                                                *
001000* Date       UserID    Description                              *
001100* ---------- --------  ----------------------------------------- *
001200* 1998-09-02 RJF       Batch rework for the FAANG validation    * WO-6402 
001300*                      suite - carved out of zFAM090.           * WO-6402 
001400* 1998-12-15 SFT       Y2K - run-date banner uses 4-digit year. * WO-6488 
001500*****************************************************************
001600 01  FC-OPEN                PIC  X(07) VALUE 'OPEN   '.
001700 01  FC-READ                PIC  X(07) VALUE 'READ   '.
001800 01  FC-WRITE               PIC  X(07) VALUE 'WRITE  '.
001900 01  FC-CLOSE               PIC  X(07) VALUE 'CLOSE  '.
002000
002100 01  FS-FILE-STATUS         PIC  X(02) VALUE SPACES.
002200 01  FS-FILE-NAME           PIC  X(08) VALUE SPACES.
002300 01  FS-OPERATION           PIC  X(07) VALUE SPACES.
002400 01  FS-PARAGRAPH           PIC  X(04) VALUE SPACES.
002500
002600 01  FCT-ERROR.
002700     02  FILLER             PIC  X(13) VALUE 'File Error   '.
002800     02  FE-DS              PIC  X(08) VALUE SPACES.
002900     02  FILLER             PIC  X(01) VALUE SPACES.
003000     02  FILLER             PIC  X(05) VALUE 'OPN: '.
003100     02  FE-FN              PIC  X(07) VALUE SPACES.
003200     02  FILLER             PIC  X(09) VALUE ' STATUS: '.
003300     02  FE-STATUS          PIC  X(02) VALUE SPACES.
003400     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
003500     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
003600     02  FILLER             PIC  X(31) VALUE SPACES.
003700*****************************************************************
003800* End   - FAANG batch error message resources.                  *
003900*****************************************************************
