000100*****************************************************************
000200* ZFAMOUT - FAANG error-detail and BioSample export layouts.    *
000300*                                                                *
000400* ER-ERROR-DETAIL is one row of the field-error extract that    *
000500* curators re-import against the original sheet/column.         *
000600* EX-EXPORT-LINE is one characteristic line of the archive       *
000700* submission format emitted for each organism that passes       *
000800* validation.                                                    *
000900*                                                                *
001000* Date       UserID    Description                              *
001100* ---------- --------  ----------------------------------------- *
001200* 1994-11-02 SFT       Original error-detail extract.            *WO-5820 
001300* 2001-08-20 RJF       Added BioSample export line layout for    *WO-6911 
001400*                      the archive-submission feed.              *WO-6911 
001500*****************************************************************
001600 01  ER-ERROR-DETAIL.
001700     02  ER-SHEET                PIC  X(15).
001800     02  ER-SAMPLE               PIC  X(20).
001900     02  ER-COLUMN               PIC  X(30).
002000     02  ER-MESSAGE              PIC  X(80).
002100     02  FILLER                  PIC  X(05).
002200
002300 01  EX-EXPORT-LINE.
002400     02  EX-SAMPLE               PIC  X(20).
002500     02  EX-CHARACTERISTIC       PIC  X(20).
002600     02  EX-TEXT                 PIC  X(25).
002700     02  EX-ONT-URL              PIC  X(60).
002800     02  EX-UNIT                 PIC  X(15).
002900     02  FILLER                  PIC  X(10).
