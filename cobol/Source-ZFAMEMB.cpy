000100*****************************************************************
000200* ZFAMEMB - FAANG Teleost-embryo specimen record definition.    *
000300*                                                                *
000400* One occurrence of TE-EMBRYO-RECORD represents a single         *
000500* fish-embryo specimen row read from the embryo intake extract   *
000600* (EMBRYO-IN).                                                   *
000700*                                                                *
000800* Date       UserID    Description                              *
000900* ---------- --------  ----------------------------------------- *
001000* 2011-09-19 RJF       Original layout for the teleost-embryo    *WO-8544 
001100*                      rule set.                                 *WO-8544 
001200* 2012-04-02 GMK       Added Material Term Source ID - dropped   *WO-8611 
001300*                      from the original layout in error.        *WO-8611 
001400*****************************************************************
001500 01  TE-EMBRYO-RECORD.
001600     02  TE-SAMPLE-NAME          PIC  X(20).
001700     02  TE-MATERIAL             PIC  X(25).
001800     02  TE-MATERIAL-TERM        PIC  X(20).
001900     02  TE-PROJECT              PIC  X(10).
002000     02  TE-ORIGIN               PIC  X(30).
002100     02  TE-REPRO-STRATEGY       PIC  X(30).
002200     02  TE-HATCHING             PIC  X(05).
002300     02  TE-TIME-POST-FERT       PIC  X(08).
002400     02  TE-TIME-POST-FERT-UNIT  PIC  X(10).
002500     02  TE-PRE-TEMP             PIC  X(08).
002600     02  TE-PRE-TEMP-UNIT        PIC  X(20).
002700     02  TE-POST-TEMP            PIC  X(08).
002800     02  TE-POST-TEMP-UNIT       PIC  X(20).
002900     02  TE-DEGREE-DAYS          PIC  X(08).
003000     02  TE-DEGREE-DAYS-UNIT     PIC  X(15).
003100     02  TE-GROWTH-MEDIA         PIC  X(15).
003200     02  TE-MED-REPL-FREQ        PIC  X(06).
003300     02  TE-MED-REPL-FREQ-UNIT   PIC  X(10).
003400     02  TE-PCT-SOMITE           PIC  X(06).
003500     02  TE-PCT-SOMITE-UNIT      PIC  X(05).
003600     02  TE-SALINITY             PIC  X(08).
003700     02  TE-SALINITY-UNIT        PIC  X(20).
003800     02  TE-PHOTOPERIOD          PIC  X(15).
003900     02  TE-GEN-FROM-WILD        PIC  X(15).
004000     02  TE-GEN-FROM-WILD-UNIT   PIC  X(22).
004100     02  FILLER                  PIC  X(01).
