000100*****************************************************************
000200* ZFAMORG - FAANG Organism sample record definition.            *
000300*                                                                *
000400* One occurrence of OR-ORGANISM-RECORD represents a single      *
000500* animal-sample row read from the organism intake extract       *
000600* (ORGANISM-IN).  Column order and widths match the published   *
000700* FAANG metadata dictionary column-for-column so the record can *
000800* be read LINE SEQUENTIAL with no further parsing.               *
000900*                                                                *
001000* Date       UserID    Description                              *
001100* ---------- --------  ----------------------------------------- *
001200* 1989-03-14 RJF       Original layout, organism sheet only.    * WO-4471 
001300* 1994-11-02 SFT       Added Health Status repeating pair and   * WO-5820 
001400*                      Child Of parent slots (rule set v2).     * WO-5820 
001500* 1999-01-07 RJF       Y2K - BIRTH-DATE kept as text, no PIC    * WO-6603 
001600*                      9(6) century assumption anywhere here.   * WO-6603 
001700* 2006-06-30 GMK       Added SPECIES-BREED-LINKS config table   * WO-7714 
001800*                      for the breed/species compatibility edit.* WO-7714 
001900*****************************************************************
002000 01  OR-ORGANISM-RECORD.
002100     02  OR-SAMPLE-NAME          PIC  X(20).
002200     02  OR-SAMPLE-DESC          PIC  X(30).
002300     02  OR-MATERIAL             PIC  X(25).
002400     02  OR-MATERIAL-TERM        PIC  X(20).
002500     02  OR-PROJECT              PIC  X(10).
002600     02  OR-SEC-PROJECT          PIC  X(15).
002700     02  OR-AVAILABILITY         PIC  X(40).
002800     02  OR-SAME-AS              PIC  X(20).
002900     02  OR-ORGANISM             PIC  X(25).
003000     02  OR-ORGANISM-TERM        PIC  X(20).
003100     02  OR-SEX                  PIC  X(10).
003200     02  OR-SEX-TERM             PIC  X(20).
003300     02  OR-BIRTH-DATE           PIC  X(10).
003400     02  OR-BIRTH-DATE-UNIT      PIC  X(15).
003500     02  OR-BREED                PIC  X(25).
003600     02  OR-BREED-TERM           PIC  X(20).
003700     02  OR-HEALTH-STATUS        OCCURS 2 TIMES.
003800         05  OR-HS-TEXT          PIC  X(20).
003900         05  OR-HS-TERM          PIC  X(20).
004000     02  OR-DIET                 PIC  X(20).
004100     02  OR-BIRTH-LOCATION       PIC  X(25).
004200     02  OR-BIRTH-LAT            PIC  X(12).
004300     02  OR-BIRTH-LAT-UNIT       PIC  X(15).
004400     02  OR-BIRTH-LONG           PIC  X(12).
004500     02  OR-BIRTH-LONG-UNIT      PIC  X(15).
004600     02  OR-BIRTH-WEIGHT         PIC  X(10).
004700     02  OR-BIRTH-WEIGHT-UNIT    PIC  X(10).
004800     02  OR-PLACENTAL-WEIGHT     PIC  X(10).
004900     02  OR-PLACENTAL-WGT-UNIT   PIC  X(10).
005000     02  OR-PREGNANCY-LENGTH     PIC  X(10).
005100     02  OR-PREGNANCY-LEN-UNIT   PIC  X(10).
005200     02  OR-DELIVERY-TIMING      PIC  X(25).
005300     02  OR-DELIVERY-EASE        PIC  X(30).
005400     02  OR-CHILD-OF             OCCURS 2 TIMES
005500                                 PIC  X(20).
005600     02  OR-PEDIGREE             PIC  X(40).
005700     02  FILLER                  PIC  X(01).
005800
005900*****************************************************************
006000* Material code list (rule U2-1/U2-2) - material text paired    *
006100* with the ontology term the material text is required to      *
006200* carry.  Loaded once at 1000-INITIALIZE, searched by material  *
006300* text.                                                         *
006400*****************************************************************
006500 01  MT-MATERIAL-TABLE-DATA.
006600     05  FILLER  PIC X(45) VALUE
006700             'cell culture           OBI_0001876           '.
006800     05  FILLER  PIC X(45) VALUE
006900             'cell line              CLO_0000031           '.
007000     05  FILLER  PIC X(45) VALUE
007100             'cell specimen          OBI_0001468           '.
007200     05  FILLER  PIC X(45) VALUE
007300             'organism               OBI_0100026           '.
007400     05  FILLER  PIC X(45) VALUE
007500             'organoid               NCIT_C172259          '.
007600     05  FILLER  PIC X(45) VALUE
007700             'pool of specimens      OBI_0302716           '.
007800     05  FILLER  PIC X(45) VALUE
007900             'restricted access      restricted access     '.
008000     05  FILLER  PIC X(45) VALUE
008100             'single cell specimen   OBI_0002127           '.
008200     05  FILLER  PIC X(45) VALUE
008300             'specimen from organism OBI_0001479           '.
008400 01  MT-MATERIAL-TABLE REDEFINES MT-MATERIAL-TABLE-DATA.
008500     05  MT-MATERIAL-ENTRY      OCCURS 9 TIMES
008600                                 ASCENDING KEY IS MT-MATERIAL-TEXT
008700                                 INDEXED BY MT-IDX.
008800         10  MT-MATERIAL-TEXT   PIC X(23).
008900         10  MT-MATERIAL-EXP-TERM
009000                                 PIC X(22).
009100
009200*****************************************************************
009300* SPECIES-BREED-LINKS configuration table (rule U2-9) - the     *
009400* NCBITaxon term for each species FAANG has published a breed   *
009500* ontology class for.  A species term missing from this table   *
009600* fails rule U2-9 whenever a breed term is supplied.            *
009700*****************************************************************
009800 01  SB-SPECIES-BREED-DATA.
009900     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9031LBO:0000002     '.
010000     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9796LBO:0000713     '.
010100     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9823LBO:0000003     '.
010200     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9913LBO:0000001     '.
010300     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9925LBO:0000954     '.
010400     05  FILLER  PIC X(30) VALUE 'NCBITaxon:9940LBO:0000004     '.
010500 01  SB-SPECIES-BREED-TABLE REDEFINES SB-SPECIES-BREED-DATA.
010600     05  SB-SPECIES-ENTRY       OCCURS 6 TIMES
010700                                 ASCENDING KEY IS SB-SPECIES-TERM
010800                                 INDEXED BY SB-IDX.
010900         10  SB-SPECIES-TERM    PIC X(14).
011000         10  SB-BREED-CLASS     PIC X(16).
