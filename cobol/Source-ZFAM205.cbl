000100*****************************************************************
000200* CBL RESIDENT                                                  *
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ZFAM205.
000500 AUTHOR.        Gina Kowalski.
000600 INSTALLATION.  WALMART LABS - DATA QUALITY GROUP.
000700 DATE-WRITTEN.  1994-06-09.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL.
001000*****************************************************************
001100*                                                               *
001200* FAANG ORGANOID VALIDATION BATCH.                              *
001300*                                                                *
001400* Reads the organoid intake extract (ORGANOID-IN), applies the  *
001500* gated FAANG organoid ruleset (required fields, then           *
001600* conditional-required, then the remaining format/code-list     *
001700* edits only when the first two groups passed), classifies each *
001800* row VALID or INVALID, writes the BioSample archive-submission *
001900* export (EXPORT-OUT) for valid rows and prints the organoid    *
002000* summary report with its per-record error and warning detail.  *
002100*                                                                *
002200* Date       UserID    Description                              *
002300* ---------- --------  ----------------------------------------- *
002400* 1994-06-09 GMK       Original - required and conditional-      *WO-5701 
002500*                      required field gate, Material/Project.   * WO-5701 
002600* 1995-02-14 GMK       Added Freezing Method, Growth Environment,*WO-5788 
002700*                      Type Of Organoid Culture code-list edits. *WO-5788 
002800* 1996-10-03 RF        Added Organoid Passage Unit and Freezing  *WO-6144 
002900*                      Date/Unit format edits.                   *WO-6144 
003000* 1998-09-02 RJ        Batch rework - file-status handling      * WO-6402 
003100*                      moved into COPY ZFAMMSG/COPY ZFAMABN.    * WO-6402 
003200* 1998-12-15 SFT       Y2K - run-date banner uses 4-digit year. * WO-6488 
003300* 2003-05-19 GMK       Added Number Of Frozen Cells/Stored O2/  * WO-7188 
003400*                      Incubation Temperature unit edits.        *WO-7188 
003500* 2009-05-11 GMK       Added Organ Model/Organ Part Model term  * WO-8107 
003600*                      ontology-prefix warning and the export    *WO-8107 
003700*                      builder for the organoid archive feed.    *WO-8107 
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS WS-SIGN-CLASS   IS '+' '-'
004400     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
004500            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ORGANOID-IN  ASSIGN TO ORGDIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS FS-OID-IN.
005100     SELECT EXPORT-OUT   ASSIGN TO EXPOUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS FS-EXP-OUT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ORGANOID-IN
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000 01  ORGANOID-IN-RECORD     PIC X(400).
006100
006200 FD  EXPORT-OUT
006300     LABEL RECORDS ARE STANDARD
006400     RECORDING MODE IS F.
006500 01  EXPORT-OUT-RECORD      PIC X(150).
006600
006700 WORKING-STORAGE SECTION.
006800
006900*****************************************************************
007000* DEFINE LOCAL VARIABLES                                        *
007100*****************************************************************
007200 01  WS-EOF-ORGANOID         PIC  X(01) VALUE 'N'.
007300     88  WS-END-OF-ORGANOID             VALUE 'Y'.
007400
007500 01  FS-OID-IN               PIC  X(02) VALUE SPACES.
007600 01  FS-EXP-OUT              PIC  X(02) VALUE SPACES.
007700
007800 01  WS-RUN-DATE.
007900     05  WS-RUN-YEAR         PIC  9(04).
008000     05  WS-RUN-MONTH        PIC  9(02).
008100     05  WS-RUN-DAY          PIC  9(02).
008200 01  WS-RUN-DATE-RAW.
008300     05  WS-RUN-YY           PIC  9(02).
008400     05  WS-RUN-MM           PIC  9(02).
008500     05  WS-RUN-DD           PIC  9(02).
008600 01  WS-RUN-CENTURY          PIC  9(02) COMP VALUE ZEROES.
008700
008800 01  WS-TOTAL-COUNT          PIC  9(05) COMP VALUE ZEROES.
008900 01  WS-VALID-COUNT          PIC  9(05) COMP VALUE ZEROES.
009000 01  WS-INVALID-COUNT        PIC  9(05) COMP VALUE ZEROES.
009100 01  WS-WARNING-COUNT        PIC  9(05) COMP VALUE ZEROES.
009200
009300 01  WS-GATE-SW              PIC  X(01) VALUE 'N'.
009400     88  WS-GATE-FAILED                 VALUE 'Y'.
009500 01  WS-WARNING-SW           PIC  X(01) VALUE 'N'.
009600     88  WS-RECORD-HAS-WARNING          VALUE 'Y'.
009700
009800*****************************************************************
009900* Per-record field-error table.  Loaded by 3900-ADD-FIELD-ERROR *
010000* and drained into WS-INVALID-TABLE by 4000-SAVE-INVALID-RECORD *
010100* once every rule that applies to the record has run.            *
010200*****************************************************************
010300 01  WS-FIELD-ERROR-COUNT    PIC  9(02) COMP VALUE ZEROES.
010400 01  WS-FIELD-ERROR-TABLE.
010500     05  WS-FIELD-ERROR-ENTRY OCCURS 15 TIMES
010600                              INDEXED BY WS-FE-IDX.
010700         10  WS-FE-COLUMN     PIC  X(30).
010800         10  WS-FE-MESSAGE    PIC  X(80).
010900 01  WS-FE-SEARCH-IDX        PIC  9(02) COMP VALUE ZEROES.
011000 01  WS-FE-FOUND-SW          PIC  X(01) VALUE 'N'.
011100     88  WS-FE-FOUND                    VALUE 'Y'.
011200 01  WS-NEW-COLUMN           PIC  X(30) VALUE SPACES.
011300 01  WS-NEW-MESSAGE          PIC  X(80) VALUE SPACES.
011400 01  WS-FE-OLD-MESSAGE       PIC  X(80) VALUE SPACES.
011500
011600*****************************************************************
011700* Per-record warning-message table, loaded by 3145-EDIT-        *
011800* ONTOLOGY (rule U7-11) and drained into WS-WARN-LINE-TABLE by  *
011900* 4100-SAVE-WARNING-LINES when the record turns out VALID.       *
012000*****************************************************************
012100 01  WS-REC-WARN-COUNT       PIC  9(02) COMP VALUE ZEROES.
012200 01  WS-REC-WARN-TABLE.
012300     05  WS-REC-WARN-MSG      PIC  X(80)
012400                              OCCURS 04 TIMES
012500                              INDEXED BY WS-REC-WARN-IDX.
012600
012700*****************************************************************
012800* Batch-level tables held for the report, drained after the     *
012900* read loop closes so the printed totals always come first.     *
013000*****************************************************************
013100 01  WS-INVALID-TABLE.
013200     05  WS-INV-ENTRY         OCCURS 500 TIMES
013300                              INDEXED BY WS-INV-IDX.
013400         10  WS-INV-NAME       PIC X(20).
013500         10  WS-INV-INDEX      PIC 9(05).
013600         10  WS-INV-ERR-COUNT  PIC 9(02) COMP.
013700         10  WS-INV-ERROR      OCCURS 15 TIMES.
013800             15  WS-INV-FIELD  PIC X(30).
013900             15  WS-INV-MSG    PIC X(80).
014000 01  WS-WARN-LINE-COUNT       PIC  9(05) COMP VALUE ZEROES.
014100 01  WS-WARN-LINE-TABLE.
014200     05  WS-WARN-LINE-MSG     PIC  X(80)
014300                              OCCURS 500 TIMES
014400                              INDEXED BY WS-WARN-LINE-IDX.
014500
014600*****************************************************************
014700* Code-list tables for the enumerated fields (rules U7-5, U7-6,  *
014800* U7-7).  Alphabetical order is not guaranteed on the source     *
014900* sheet so a plain linear SEARCH is used, not SEARCH ALL.        *
015000*****************************************************************
015100 01  WS-FREEZE-METHOD-DATA.
015200     05  FILLER          PIC X(25) VALUE 'ambient temperature'.
015300     05  FILLER          PIC X(25) VALUE 'cut slide'.
015400     05  FILLER          PIC X(25) VALUE 'fresh'.
015500     05  FILLER          PIC X(25) VALUE 'frozen, -70 freezer'.
015600     05  FILLER          PIC X(25) VALUE 'frozen, -150 freezer'.
015700     05  FILLER     PIC X(25) VALUE 'frozen, liquid nitrogen'.
015800     05  FILLER          PIC X(25) VALUE 'frozen, vapor phase'.
015900     05  FILLER          PIC X(25) VALUE 'paraffin block'.
016000     05  FILLER          PIC X(25) VALUE 'RNAlater, frozen'.
016100     05  FILLER          PIC X(25) VALUE 'TRIzol, frozen'.
016200 01  WS-FREEZE-METHOD-TABLE REDEFINES WS-FREEZE-METHOD-DATA.
016300     05  WS-FM-ENTRY          PIC X(25) OCCURS 10 TIMES
016400                              INDEXED BY WS-FM-IDX.
016500
016600 01  WS-GROWTH-ENV-DATA.
016700     05  FILLER               PIC X(20) VALUE 'matrigel'.
016800     05  FILLER               PIC X(20) VALUE 'liquid suspension'.
016900     05  FILLER               PIC X(20) VALUE 'adherent'.
017000 01  WS-GROWTH-ENV-TABLE REDEFINES WS-GROWTH-ENV-DATA.
017100     05  WS-GE-ENTRY          PIC X(20) OCCURS 03 TIMES
017200                              INDEXED BY WS-GE-IDX.
017300
017400 01  WS-CULTURE-TYPE-DATA.
017500     05  FILLER               PIC X(03) VALUE '2D'.
017600     05  FILLER               PIC X(03) VALUE '3D'.
017700 01  WS-CULTURE-TYPE-TABLE REDEFINES WS-CULTURE-TYPE-DATA.
017800     05  WS-CT-ENTRY          PIC X(03) OCCURS 02 TIMES
017900                              INDEXED BY WS-CT-IDX.
018000
018100*****************************************************************
018200* Ontology term-URL work area (rule U7 export builder).         *
018300*****************************************************************
018400 01  WS-URL-TERM              PIC  X(30) VALUE SPACES.
018500 01  WS-OBO-PREFIX            PIC  X(32)
018600              VALUE 'http://purl.obolibrary.org/obo/'.
018700 01  WS-NORM-TERM             PIC  X(30) VALUE SPACES.
018800 01  WS-NORM-COLON-COUNT      PIC  9(02) COMP VALUE ZEROES.
018900
019000*****************************************************************
019100* Print-line work area for the summary report (REPORT-OUT is    *
019200* SYSOUT in this shop - no printer FD exists for batch work).   *
019300*****************************************************************
019400 01  WS-PRINT-LINE            PIC  X(60) VALUE SPACES.
019500 01  WS-PRINT-COUNT           PIC  9(05) VALUE ZEROES.
019600
019700     COPY ZFAMOID.
019800     COPY ZFAMOUT.
019900     COPY ZFAMMSG.
020000
020100 PROCEDURE DIVISION.
020200
020300*****************************************************************
020400* 0000-MAIN - driver.  Read/validate/classify each organoid row,*
020500* export the valid ones, then print the summary once the loop   *
020600* has closed and every table is complete.                       *
020700*****************************************************************
020800 0000-MAIN.
020900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
021000     PERFORM 2000-PROCESS-ORGANOIDS   THRU 2000-EXIT
021100             UNTIL WS-END-OF-ORGANOID.
021200     PERFORM 8000-PRINT-REPORT        THRU 8000-EXIT.
021300     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
021400     STOP RUN.
021500
021600*****************************************************************
021700* Derive the 4-digit run date (Y2K windowing, no FUNCTION verbs)*
021800* open the files and prime the read loop.                       *
021900*****************************************************************
022000 1000-INITIALIZE.
022100     ACCEPT WS-RUN-DATE-RAW FROM DATE.
022200     IF WS-RUN-YY < 50
022300         MOVE 20                      TO WS-RUN-CENTURY
022400     ELSE
022500         MOVE 19                      TO WS-RUN-CENTURY
022600     END-IF.
022700     COMPUTE WS-RUN-YEAR = WS-RUN-CENTURY * 100 + WS-RUN-YY.
022800     MOVE WS-RUN-MM                   TO WS-RUN-MONTH.
022900     MOVE WS-RUN-DD                   TO WS-RUN-DAY.
023000
023100     OPEN INPUT  ORGANOID-IN.
023200     MOVE FS-OID-IN                   TO FS-FILE-STATUS.
023300     MOVE 'ORGDIN'                     TO FS-FILE-NAME.
023400     MOVE FC-OPEN                     TO FS-OPERATION.
023500     MOVE '1000'                      TO FS-PARAGRAPH.
023600     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
023700
023800     OPEN OUTPUT EXPORT-OUT.
023900     MOVE FS-EXP-OUT                  TO FS-FILE-STATUS.
024000     MOVE 'EXPORT-OUT'(1:8)           TO FS-FILE-NAME.
024100     MOVE FC-OPEN                     TO FS-OPERATION.
024200     MOVE '1000'                      TO FS-PARAGRAPH.
024300     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
024400
024500     MOVE ZEROES                      TO WS-TOTAL-COUNT
024600                                          WS-VALID-COUNT
024700                                          WS-INVALID-COUNT
024800                                          WS-WARNING-COUNT
024900                                          WS-WARN-LINE-COUNT.
025000     PERFORM 1100-READ-ORGANOID       THRU 1100-EXIT.
025100
025200 1000-EXIT.
025300     EXIT.
025400
025500*****************************************************************
025600* Read one organoid row and unload it into OD-ORGANOID-RECORD.  *
025700*****************************************************************
025800 1100-READ-ORGANOID.
025900     READ ORGANOID-IN INTO OD-ORGANOID-RECORD
026000         AT END
026100             MOVE 'Y'                 TO WS-EOF-ORGANOID
026200     END-READ.
026300     IF NOT WS-END-OF-ORGANOID
026400         MOVE FS-OID-IN                TO FS-FILE-STATUS
026500         MOVE 'ORGDIN'                 TO FS-FILE-NAME
026600         MOVE FC-READ                 TO FS-OPERATION
026700         MOVE '1100'                  TO FS-PARAGRAPH
026800         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
026900     END-IF.
027000
027100 1100-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* U7 driver - validate the current row, classify it, save its   *
027600* detail for the report, export it if valid, read the next row. *
027700*****************************************************************
027800 2000-PROCESS-ORGANOIDS.
027900     ADD 1 TO WS-TOTAL-COUNT.
028000     MOVE ZEROES                      TO WS-FIELD-ERROR-COUNT
028100                                          WS-REC-WARN-COUNT.
028200     MOVE 'N'                         TO WS-GATE-SW
028300                                          WS-WARNING-SW.
028400     PERFORM 3000-VALIDATE-ORGANOID   THRU 3000-EXIT.
028500     IF WS-FIELD-ERROR-COUNT > 0
028600         ADD 1 TO WS-INVALID-COUNT
028700         PERFORM 4000-SAVE-INVALID-RECORD THRU 4000-EXIT
028800     ELSE
028900         ADD 1 TO WS-VALID-COUNT
029000         IF WS-RECORD-HAS-WARNING
029100             ADD 1 TO WS-WARNING-COUNT
029200             PERFORM 4100-SAVE-WARNING-LINES THRU 4100-EXIT
029300         END-IF
029400         PERFORM 6000-BUILD-EXPORT    THRU 6000-EXIT
029500     END-IF.
029600     PERFORM 1100-READ-ORGANOID THRU 1100-EXIT.
029700
029800 2000-EXIT.
029900     EXIT.
030000
030100*****************************************************************
030200* U7 - required fields first, then the conditional-required     *
030300* group; if either gate fails the record is INVALID and none of *
030400* the remaining rules run (rule U7-3).                           *
030500*****************************************************************
030600 3000-VALIDATE-ORGANOID.
030700     PERFORM 3100-EDIT-REQUIRED-FIELDS THRU 3100-EXIT.
030800     PERFORM 3105-EDIT-CONDITIONAL     THRU 3105-EXIT.
030900     IF NOT WS-GATE-FAILED
031000         PERFORM 3110-EDIT-MATERIAL-PROJ  THRU 3110-EXIT
031100         PERFORM 3115-EDIT-FREEZE-METHOD  THRU 3115-EXIT
031200         PERFORM 3120-EDIT-GROWTH-ENV     THRU 3120-EXIT
031300         PERFORM 3125-EDIT-CULTURE-TYPE   THRU 3125-EXIT
031400         PERFORM 3130-EDIT-PASSAGE-UNIT   THRU 3130-EXIT
031500         PERFORM 3135-EDIT-FREEZE-DATE    THRU 3135-EXIT
031600         PERFORM 3140-EDIT-UNIT-FIELDS    THRU 3140-EXIT
031700         PERFORM 3145-EDIT-ONTOLOGY       THRU 3145-EXIT
031800     END-IF.
031900
032000 3000-EXIT.
032100     EXIT.
032200
032300*****************************************************************
032400* Rule U7-1 - required, non-blank fields.                        *
032500*****************************************************************
032600 3100-EDIT-REQUIRED-FIELDS.
032700     IF OD-SAMPLE-NAME = SPACES
032800         MOVE 'Sample Name'           TO WS-NEW-COLUMN
032900         MOVE 'Field is required'     TO WS-NEW-MESSAGE
033000         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
033100         MOVE 'Y'                     TO WS-GATE-SW
033200     END-IF.
033300     IF OD-MATERIAL = SPACES
033400         MOVE 'Material'              TO WS-NEW-COLUMN
033500         MOVE 'Field is required'     TO WS-NEW-MESSAGE
033600         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
033700         MOVE 'Y'                     TO WS-GATE-SW
033800     END-IF.
033900     IF OD-MATERIAL-TERM = SPACES
034000         MOVE 'Material Term Source ID' TO WS-NEW-COLUMN
034100         MOVE 'Field is required'       TO WS-NEW-MESSAGE
034200         PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
034300         MOVE 'Y'                       TO WS-GATE-SW
034400     END-IF.
034500     IF OD-PROJECT = SPACES
034600         MOVE 'Project'               TO WS-NEW-COLUMN
034700         MOVE 'Field is required'     TO WS-NEW-MESSAGE
034800         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
034900         MOVE 'Y'                     TO WS-GATE-SW
035000     END-IF.
035100     IF OD-ORGAN-MODEL = SPACES
035200         MOVE 'Organ Model'           TO WS-NEW-COLUMN
035300         MOVE 'Field is required'     TO WS-NEW-MESSAGE
035400         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
035500         MOVE 'Y'                     TO WS-GATE-SW
035600     END-IF.
035700     IF OD-ORGAN-MODEL-TERM = SPACES
035800         MOVE 'Organ Model Term Source ID' TO WS-NEW-COLUMN
035900         MOVE 'Field is required'          TO WS-NEW-MESSAGE
036000         PERFORM 3900-ADD-FIELD-ERROR      THRU 3900-EXIT
036100         MOVE 'Y'                          TO WS-GATE-SW
036200     END-IF.
036300     IF OD-FREEZING-METHOD = SPACES
036400         MOVE 'Freezing Method'       TO WS-NEW-COLUMN
036500         MOVE 'Field is required'     TO WS-NEW-MESSAGE
036600         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
036700         MOVE 'Y'                     TO WS-GATE-SW
036800     END-IF.
036900     IF OD-ORGANOID-PASSAGE = SPACES
037000         MOVE 'Organoid Passage'      TO WS-NEW-COLUMN
037100         MOVE 'Field is required'     TO WS-NEW-MESSAGE
037200         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
037300         MOVE 'Y'                     TO WS-GATE-SW
037400     END-IF.
037500     IF OD-ORGANOID-PASS-UNIT = SPACES
037600         MOVE 'Organoid Passage Unit' TO WS-NEW-COLUMN
037700         MOVE 'Field is required'     TO WS-NEW-MESSAGE
037800         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
037900         MOVE 'Y'                     TO WS-GATE-SW
038000     END-IF.
038100     IF OD-ORGANOID-PASS-PROTO = SPACES
038200         MOVE 'Organoid Passage Protocol' TO WS-NEW-COLUMN
038300         MOVE 'Field is required'         TO WS-NEW-MESSAGE
038400         PERFORM 3900-ADD-FIELD-ERROR     THRU 3900-EXIT
038500         MOVE 'Y'                         TO WS-GATE-SW
038600     END-IF.
038700     IF OD-CULTURE-TYPE = SPACES
038800         MOVE 'Type Of Organoid Culture' TO WS-NEW-COLUMN
038900         MOVE 'Field is required'        TO WS-NEW-MESSAGE
039000         PERFORM 3900-ADD-FIELD-ERROR    THRU 3900-EXIT
039100         MOVE 'Y'                        TO WS-GATE-SW
039200     END-IF.
039300     IF OD-GROWTH-ENV = SPACES
039400         MOVE 'Growth Environment'    TO WS-NEW-COLUMN
039500         MOVE 'Field is required'     TO WS-NEW-MESSAGE
039600         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
039700         MOVE 'Y'                     TO WS-GATE-SW
039800     END-IF.
039900     IF OD-DERIVED-FROM = SPACES
040000         MOVE 'Derived From'          TO WS-NEW-COLUMN
040100         MOVE 'Field is required'     TO WS-NEW-MESSAGE
040200         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
040300         MOVE 'Y'                     TO WS-GATE-SW
040400     END-IF.
040500
040600 3100-EXIT.
040700     EXIT.
040800
040900*****************************************************************
041000* Rule U7-2 - Freezing Date/Unit/Protocol are required whenever *
041100* Freezing Method is anything other than 'fresh'.                *
041200*****************************************************************
041300 3105-EDIT-CONDITIONAL.
041400     IF OD-FREEZING-METHOD NOT = 'fresh'
041500         IF OD-FREEZING-DATE = SPACES
041600             MOVE 'Freezing Date'         TO WS-NEW-COLUMN
041700             STRING "Field is required when Freezing "
041800                                           DELIMITED BY SIZE
041900                    "Method is not 'fresh'"
042000                                           DELIMITED BY SIZE
042100                    INTO WS-NEW-MESSAGE
042200             END-STRING
042300             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
042400             MOVE 'Y'                     TO WS-GATE-SW
042500         END-IF
042600         IF OD-FREEZING-DATE-UNIT = SPACES
042700             MOVE 'Freezing Date Unit'    TO WS-NEW-COLUMN
042800             STRING "Field is required when Freezing "
042900                                           DELIMITED BY SIZE
043000                    "Method is not 'fresh'"
043100                                           DELIMITED BY SIZE
043200                    INTO WS-NEW-MESSAGE
043300             END-STRING
043400             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
043500             MOVE 'Y'                     TO WS-GATE-SW
043600         END-IF
043700         IF OD-FREEZING-PROTOCOL = SPACES
043800             MOVE 'Freezing Protocol'     TO WS-NEW-COLUMN
043900             STRING "Field is required when Freezing "
044000                                           DELIMITED BY SIZE
044100                    "Method is not 'fresh'"
044200                                           DELIMITED BY SIZE
044300                    INTO WS-NEW-MESSAGE
044400             END-STRING
044500             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
044600             MOVE 'Y'                     TO WS-GATE-SW
044700         END-IF
044800     END-IF.
044900
045000 3105-EXIT.
045100     EXIT.
045200
045300*****************************************************************
045400* Rule U7-4 - Material must be organoid, Project must be FAANG. *
045500*****************************************************************
045600 3110-EDIT-MATERIAL-PROJ.
045700     IF OD-MATERIAL NOT = 'organoid'
045800         MOVE 'Material'              TO WS-NEW-COLUMN
045900         MOVE 'Field must be organoid' TO WS-NEW-MESSAGE
046000         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
046100     END-IF.
046200     IF OD-PROJECT NOT = 'FAANG'
046300         MOVE 'Project'               TO WS-NEW-COLUMN
046400         MOVE 'Field must be FAANG'   TO WS-NEW-MESSAGE
046500         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
046600     END-IF.
046700
046800 3110-EXIT.
046900     EXIT.
047000
047100*****************************************************************
047200* Rule U7-5 - Freezing Method code list, linear SEARCH of        *
047300* WS-FM-ENTRY.                                                   *
047400*****************************************************************
047500 3115-EDIT-FREEZE-METHOD.
047600     SET WS-FM-IDX TO 1.
047700     SEARCH WS-FM-ENTRY
047800         AT END
047900             MOVE 'Freezing Method'      TO WS-NEW-COLUMN
048000             MOVE 'Field is not in the list of valid values'
048100                                          TO WS-NEW-MESSAGE
048200             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
048300         WHEN WS-FM-ENTRY(WS-FM-IDX) = OD-FREEZING-METHOD
048400             CONTINUE
048500     END-SEARCH.
048600
048700 3115-EXIT.
048800     EXIT.
048900
049000*****************************************************************
049100* Rule U7-6 - Growth Environment code list.                      *
049200*****************************************************************
049300 3120-EDIT-GROWTH-ENV.
049400     SET WS-GE-IDX TO 1.
049500     SEARCH WS-GE-ENTRY
049600         AT END
049700             MOVE 'Growth Environment'   TO WS-NEW-COLUMN
049800             MOVE 'Field is not in the list of valid values'
049900                                          TO WS-NEW-MESSAGE
050000             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
050100         WHEN WS-GE-ENTRY(WS-GE-IDX) = OD-GROWTH-ENV
050200             CONTINUE
050300     END-SEARCH.
050400
050500 3120-EXIT.
050600     EXIT.
050700
050800*****************************************************************
050900* Rule U7-7 - Type Of Organoid Culture code list (2D/3D).       *
051000*****************************************************************
051100 3125-EDIT-CULTURE-TYPE.
051200     SET WS-CT-IDX TO 1.
051300     SEARCH WS-CT-ENTRY
051400         AT END
051500             MOVE 'Type Of Organoid Culture' TO WS-NEW-COLUMN
051600             MOVE 'Field is not in the list of valid values'
051700                                              TO WS-NEW-MESSAGE
051800             PERFORM 3900-ADD-FIELD-ERROR    THRU 3900-EXIT
051900         WHEN WS-CT-ENTRY(WS-CT-IDX) = OD-CULTURE-TYPE
052000             CONTINUE
052100     END-SEARCH.
052200
052300 3125-EXIT.
052400     EXIT.
052500
052600*****************************************************************
052700* Rule U7-8 - Organoid Passage Unit must be 'passages'.          *
052800*****************************************************************
052900 3130-EDIT-PASSAGE-UNIT.
053000     IF OD-ORGANOID-PASS-UNIT NOT = 'passages'
053100         MOVE 'Organoid Passage Unit'    TO WS-NEW-COLUMN
053200         MOVE "Field must be 'passages'" TO WS-NEW-MESSAGE
053300         PERFORM 3900-ADD-FIELD-ERROR    THRU 3900-EXIT
053400     END-IF.
053500
053600 3130-EXIT.
053700     EXIT.
053800
053900*****************************************************************
054000* Rule U7-9 - Freezing Date pattern (gated by Freezing Date      *
054100* Unit) and Freezing Date Unit code list.                        *
054200*****************************************************************
054300 3135-EDIT-FREEZE-DATE.
054400     IF OD-FREEZING-DATE-UNIT NOT = SPACES
054500         IF OD-FREEZING-DATE-UNIT NOT = 'YYYY-MM-DD'
054600            AND OD-FREEZING-DATE-UNIT NOT = 'YYYY-MM'
054700            AND OD-FREEZING-DATE-UNIT NOT = 'YYYY'
054800            AND OD-FREEZING-DATE-UNIT
054900                   NOT = 'restricted access'(1:12)
055000             MOVE 'Freezing Date Unit'   TO WS-NEW-COLUMN
055100             MOVE 'Field is not in the list of valid values'
055200                                          TO WS-NEW-MESSAGE
055300             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
055400         END-IF
055500     END-IF.
055600     IF OD-FREEZING-DATE NOT = SPACES
055700            AND OD-FREEZING-DATE NOT = 'restricted access'(1:10)
055800         EVALUATE OD-FREEZING-DATE-UNIT
055900             WHEN 'YYYY-MM-DD'
056000                 IF NOT (OD-FREEZING-DATE(1:1) = '1' OR '2')
056100                    OR OD-FREEZING-DATE(2:3) NOT NUMERIC
056200                    OR OD-FREEZING-DATE(5:1) NOT = '-'
056300                    OR OD-FREEZING-DATE(6:2) NOT NUMERIC
056400                    OR OD-FREEZING-DATE(6:2) < '01'
056500                    OR OD-FREEZING-DATE(6:2) > '12'
056600                    OR OD-FREEZING-DATE(8:1) NOT = '-'
056700                    OR OD-FREEZING-DATE(9:2) NOT NUMERIC
056800                    OR OD-FREEZING-DATE(9:2) < '01'
056900                    OR OD-FREEZING-DATE(9:2) > '31'
057000                     MOVE 'Freezing Date'        TO WS-NEW-COLUMN
057100                     MOVE 'Field does not match YYYY-MM-DD'
057200                                           TO WS-NEW-MESSAGE
057300                     PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
057400                 END-IF
057500             WHEN 'YYYY-MM'
057600                 IF NOT (OD-FREEZING-DATE(1:1) = '1' OR '2')
057700                    OR OD-FREEZING-DATE(2:3) NOT NUMERIC
057800                    OR OD-FREEZING-DATE(5:1) NOT = '-'
057900                    OR OD-FREEZING-DATE(6:2) NOT NUMERIC
058000                    OR OD-FREEZING-DATE(6:2) < '01'
058100                    OR OD-FREEZING-DATE(6:2) > '12'
058200                     MOVE 'Freezing Date'        TO WS-NEW-COLUMN
058300                     MOVE 'Field does not match YYYY-MM'
058400                                           TO WS-NEW-MESSAGE
058500                     PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
058600                 END-IF
058700             WHEN 'YYYY'
058800                 IF NOT (OD-FREEZING-DATE(1:1) = '1' OR '2')
058900                    OR OD-FREEZING-DATE(2:3) NOT NUMERIC
059000                     MOVE 'Freezing Date'        TO WS-NEW-COLUMN
059100                     MOVE 'Field does not match YYYY'
059200                                           TO WS-NEW-MESSAGE
059300                     PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
059400                 END-IF
059500             WHEN OTHER
059600                 CONTINUE
059700         END-EVALUATE
059800     END-IF.
059900
060000 3135-EXIT.
060100     EXIT.
060200
060300*****************************************************************
060400* Rule U7-10 - Number Of Frozen Cells Unit, Stored Oxygen Level *
060500* Unit and Incubation Temperature Unit, each only if present.   *
060600*****************************************************************
060700 3140-EDIT-UNIT-FIELDS.
060800     IF OD-NUM-FROZEN-CELL-UNT NOT = SPACES
060900         IF OD-NUM-FROZEN-CELL-UNT NOT = 'organoids'
061000             MOVE 'Number Of Frozen Cells Unit' TO WS-NEW-COLUMN
061100             MOVE "Field must be 'organoids'"    TO WS-NEW-MESSAGE
061200             PERFORM 3900-ADD-FIELD-ERROR        THRU 3900-EXIT
061300         END-IF
061400     END-IF.
061500     IF OD-STORED-O2-UNIT NOT = SPACES
061600         IF OD-STORED-O2-UNIT NOT = '%'
061700             MOVE 'Stored Oxygen Level Unit' TO WS-NEW-COLUMN
061800             MOVE "Field must be '%'"        TO WS-NEW-MESSAGE
061900             PERFORM 3900-ADD-FIELD-ERROR    THRU 3900-EXIT
062000         END-IF
062100     END-IF.
062200     IF OD-INCUBATION-TEMP-UNT NOT = SPACES
062300         IF OD-INCUBATION-TEMP-UNT NOT = 'Celsius'
062400            AND OD-INCUBATION-TEMP-UNT NOT = 'Fahrenheit'
062500            AND OD-INCUBATION-TEMP-UNT NOT = 'Kelvin'
062600             MOVE 'Incubation Temperature Unit' TO WS-NEW-COLUMN
062700             MOVE 'Field is not in the list of valid values'
062800                                                 TO WS-NEW-MESSAGE
062900             PERFORM 3900-ADD-FIELD-ERROR       THRU 3900-EXIT
063000         END-IF
063100     END-IF.
063200
063300 3140-EXIT.
063400     EXIT.
063500
063600*****************************************************************
063700* Rule U7-11 - Organ Model/Organ Part Model Term Source ID must *
063800* (after underscore-to-colon normalization) come from UBERON or *
063900* BTO, unless blank or restricted access.  Non-critical - the   *
064000* record stays VALID and the message is a report warning.        *
064100*****************************************************************
064200 3145-EDIT-ONTOLOGY.
064300     IF OD-ORGAN-MODEL-TERM NOT = SPACES
064400            AND OD-ORGAN-MODEL-TERM NOT = 'restricted access'
064500         MOVE SPACES                  TO WS-NORM-TERM
064600         MOVE OD-ORGAN-MODEL-TERM     TO WS-NORM-TERM
064700         PERFORM 3910-NORMALIZE-TERM  THRU 3910-EXIT
064800         IF WS-NORM-TERM(1:7) NOT = 'UBERON:'
064900                AND WS-NORM-TERM(1:4) NOT = 'BTO:'
065000             IF WS-REC-WARN-COUNT < 4
065100                 ADD 1 TO WS-REC-WARN-COUNT
065200                 STRING "Organ Model Term Source ID should be"
065300                                      DELIMITED BY SIZE
065400                        " from UBERON or BTO ontology"
065500                                      DELIMITED BY SIZE
065600                        INTO WS-REC-WARN-MSG(WS-REC-WARN-COUNT)
065700                 END-STRING
065800                 MOVE 'Y'             TO WS-WARNING-SW
065900             END-IF
066000         END-IF
066100     END-IF.
066200     IF OD-ORGAN-PART-MDL-TERM NOT = SPACES
066300            AND OD-ORGAN-PART-MDL-TERM NOT = 'restricted access'
066400         MOVE SPACES                  TO WS-NORM-TERM
066500         MOVE OD-ORGAN-PART-MDL-TERM  TO WS-NORM-TERM
066600         PERFORM 3910-NORMALIZE-TERM  THRU 3910-EXIT
066700         IF WS-NORM-TERM(1:7) NOT = 'UBERON:'
066800                AND WS-NORM-TERM(1:4) NOT = 'BTO:'
066900             IF WS-REC-WARN-COUNT < 4
067000                 ADD 1 TO WS-REC-WARN-COUNT
067100                 STRING "Organ Part Model Term Source ID should"
067200                                      DELIMITED BY SIZE
067300                        " be from UBERON or BTO ontology"
067400                                      DELIMITED BY SIZE
067500                        INTO WS-REC-WARN-MSG(WS-REC-WARN-COUNT)
067600                 END-STRING
067700                 MOVE 'Y'             TO WS-WARNING-SW
067800             END-IF
067900         END-IF
068000     END-IF.
068100
068200 3145-EXIT.
068300     EXIT.
068400
068500*****************************************************************
068600* Turn a leading underscore into a colon (e.g. UBERON_0000948    *
068700* becomes UBERON:0000948) unless the term already carries one.  *
068800*****************************************************************
068900 3910-NORMALIZE-TERM.
069000     MOVE ZEROES                      TO WS-NORM-COLON-COUNT.
069100     INSPECT WS-NORM-TERM TALLYING WS-NORM-COLON-COUNT
069200              FOR ALL ':'.
069300     IF WS-NORM-COLON-COUNT = 0
069400         INSPECT WS-NORM-TERM REPLACING FIRST '_' BY ':'
069500     END-IF.
069600
069700 3910-EXIT.
069800     EXIT.
069900
070000*****************************************************************
070100* Add one field-error message.  Messages for a column already  *
070200* in the table are appended with '; '; a new column gets a new *
070300* table entry.                                                   *
070400*****************************************************************
070500 3900-ADD-FIELD-ERROR.
070600     MOVE 'N'                         TO WS-FE-FOUND-SW.
070700     PERFORM 3901-MATCH-ONE-COLUMN THRU 3901-EXIT
070800             VARYING WS-FE-SEARCH-IDX FROM 1 BY 1
070900             UNTIL WS-FE-SEARCH-IDX > WS-FIELD-ERROR-COUNT.
071000     IF NOT WS-FE-FOUND
071100        AND WS-FIELD-ERROR-COUNT < 15
071200         ADD 1 TO WS-FIELD-ERROR-COUNT
071300         SET WS-FE-IDX TO WS-FIELD-ERROR-COUNT
071400         MOVE WS-NEW-COLUMN            TO WS-FE-COLUMN(WS-FE-IDX)
071500         MOVE WS-NEW-MESSAGE           TO WS-FE-MESSAGE(WS-FE-IDX)
071600     END-IF.
071700
071800 3900-EXIT.
071900     EXIT.
072000
072100*****************************************************************
072200* If this table entry's column matches the new error's column,  *
072300* append the new message to the existing one with '; '.          *
072400*****************************************************************
072500 3901-MATCH-ONE-COLUMN.
072600     SET WS-FE-IDX TO WS-FE-SEARCH-IDX.
072700     IF WS-FE-COLUMN(WS-FE-IDX) = WS-NEW-COLUMN
072800         MOVE WS-FE-MESSAGE(WS-FE-IDX) TO WS-FE-OLD-MESSAGE
072900         STRING WS-FE-OLD-MESSAGE     DELIMITED BY SPACE
073000                '; '                  DELIMITED BY SIZE
073100                WS-NEW-MESSAGE        DELIMITED BY SIZE
073200                INTO WS-FE-MESSAGE(WS-FE-IDX)
073300         END-STRING
073400         MOVE 'Y'                     TO WS-FE-FOUND-SW
073500     END-IF.
073600
073700 3901-EXIT.
073800     EXIT.
073900
074000*****************************************************************
074100* File the current record's field errors, name and running row  *
074200* number into the batch-level invalid-record table for the      *
074300* report.                                                        *
074400*****************************************************************
074500 4000-SAVE-INVALID-RECORD.
074600     IF WS-INVALID-COUNT NOT > 500
074700         SET WS-INV-IDX TO WS-INVALID-COUNT
074800         MOVE OD-SAMPLE-NAME          TO WS-INV-NAME(WS-INV-IDX)
074900         MOVE WS-TOTAL-COUNT          TO WS-INV-INDEX(WS-INV-IDX)
075000         MOVE WS-FIELD-ERROR-COUNT
075100                               TO WS-INV-ERR-COUNT(WS-INV-IDX)
075200         PERFORM 4010-SAVE-ONE-ERROR THRU 4010-EXIT
075300                 VARYING WS-FE-IDX FROM 1 BY 1
075400                 UNTIL WS-FE-IDX > WS-FIELD-ERROR-COUNT
075500     END-IF.
075600
075700 4000-EXIT.
075800     EXIT.
075900
076000 4010-SAVE-ONE-ERROR.
076100     MOVE WS-FE-COLUMN(WS-FE-IDX)
076200                       TO WS-INV-FIELD(WS-INV-IDX, WS-FE-IDX).
076300     MOVE WS-FE-MESSAGE(WS-FE-IDX)
076400                       TO WS-INV-MSG(WS-INV-IDX, WS-FE-IDX).
076500
076600 4010-EXIT.
076700     EXIT.
076800
076900*****************************************************************
077000* File the current record's warning messages into the batch-    *
077100* level warning-line table for the report.                       *
077200*****************************************************************
077300 4100-SAVE-WARNING-LINES.
077400     PERFORM 4110-SAVE-ONE-WARNING THRU 4110-EXIT
077500             VARYING WS-REC-WARN-IDX FROM 1 BY 1
077600             UNTIL WS-REC-WARN-IDX > WS-REC-WARN-COUNT.
077700
077800 4100-EXIT.
077900     EXIT.
078000
078100 4110-SAVE-ONE-WARNING.
078200     IF WS-WARN-LINE-COUNT < 500
078300         ADD 1 TO WS-WARN-LINE-COUNT
078400         SET WS-WARN-LINE-IDX TO WS-WARN-LINE-COUNT
078500         MOVE WS-REC-WARN-MSG(WS-REC-WARN-IDX)
078600                         TO WS-WARN-LINE-MSG(WS-WARN-LINE-IDX)
078700     END-IF.
078800
078900 4110-EXIT.
079000     EXIT.
079100
079200*****************************************************************
079300* U7 export - characteristics material, organ model, organ part *
079400* model (if present), freezing date+unit, freezing method,      *
079500* organoid passage+unit, growth environment, type of organoid   *
079600* culture; relationship derived from -> Derived From.            *
079700*****************************************************************
079800 6000-BUILD-EXPORT.
079900     MOVE SPACES                      TO EX-EXPORT-LINE.
080000     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
080100     MOVE 'material'                  TO EX-CHARACTERISTIC.
080200     MOVE OD-MATERIAL                 TO EX-TEXT.
080300     MOVE SPACES                      TO EX-UNIT.
080400     MOVE OD-MATERIAL-TERM            TO WS-NORM-TERM.
080500     PERFORM 6900-NORMALIZE-TERM-URL  THRU 6900-EXIT.
080600     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
080700
080800     MOVE SPACES                      TO EX-EXPORT-LINE.
080900     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
081000     MOVE 'organ model'               TO EX-CHARACTERISTIC.
081100     MOVE OD-ORGAN-MODEL              TO EX-TEXT.
081200     MOVE SPACES                      TO EX-UNIT.
081300     MOVE OD-ORGAN-MODEL-TERM         TO WS-NORM-TERM.
081400     PERFORM 6900-NORMALIZE-TERM-URL  THRU 6900-EXIT.
081500     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
081600
081700     IF OD-ORGAN-PART-MODEL NOT = SPACES
081800         MOVE SPACES                  TO EX-EXPORT-LINE
081900         MOVE OD-SAMPLE-NAME          TO EX-SAMPLE
082000         MOVE 'organ part model'      TO EX-CHARACTERISTIC
082100         MOVE OD-ORGAN-PART-MODEL     TO EX-TEXT
082200         MOVE SPACES                  TO EX-UNIT
082300         MOVE OD-ORGAN-PART-MDL-TERM  TO WS-NORM-TERM
082400         PERFORM 6900-NORMALIZE-TERM-URL THRU 6900-EXIT
082500         PERFORM 6950-WRITE-EXPORT-LINE  THRU 6950-EXIT
082600     END-IF.
082700
082800     MOVE SPACES                      TO EX-EXPORT-LINE.
082900     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
083000     MOVE 'freezing date'             TO EX-CHARACTERISTIC.
083100     MOVE OD-FREEZING-DATE            TO EX-TEXT.
083200     MOVE OD-FREEZING-DATE-UNIT       TO EX-UNIT.
083300     MOVE SPACES                      TO EX-ONT-URL.
083400     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
083500
083600     MOVE SPACES                      TO EX-EXPORT-LINE.
083700     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
083800     MOVE 'freezing method'           TO EX-CHARACTERISTIC.
083900     MOVE OD-FREEZING-METHOD          TO EX-TEXT.
084000     MOVE SPACES                      TO EX-UNIT.
084100     MOVE SPACES                      TO EX-ONT-URL.
084200     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
084300
084400     MOVE SPACES                      TO EX-EXPORT-LINE.
084500     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
084600     MOVE 'organoid passage'          TO EX-CHARACTERISTIC.
084700     MOVE OD-ORGANOID-PASSAGE         TO EX-TEXT.
084800     MOVE OD-ORGANOID-PASS-UNIT       TO EX-UNIT.
084900     MOVE SPACES                      TO EX-ONT-URL.
085000     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
085100
085200     MOVE SPACES                      TO EX-EXPORT-LINE.
085300     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
085400     MOVE 'growth environment'        TO EX-CHARACTERISTIC.
085500     MOVE OD-GROWTH-ENV               TO EX-TEXT.
085600     MOVE SPACES                      TO EX-UNIT.
085700     MOVE SPACES                      TO EX-ONT-URL.
085800     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
085900
086000     MOVE SPACES                      TO EX-EXPORT-LINE.
086100     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
086200     MOVE 'type of organoid culture'  TO EX-CHARACTERISTIC.
086300     MOVE OD-CULTURE-TYPE             TO EX-TEXT.
086400     MOVE SPACES                      TO EX-UNIT.
086500     MOVE SPACES                      TO EX-ONT-URL.
086600     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
086700
086800     MOVE SPACES                      TO EX-EXPORT-LINE.
086900     MOVE OD-SAMPLE-NAME              TO EX-SAMPLE.
087000     MOVE 'derived from'              TO EX-CHARACTERISTIC.
087100     MOVE OD-DERIVED-FROM             TO EX-TEXT.
087200     MOVE SPACES                      TO EX-UNIT.
087300     MOVE SPACES                      TO EX-ONT-URL.
087400     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
087500
087600 6000-EXIT.
087700     EXIT.
087800
087900*****************************************************************
088000* U7 export - term-URL normalization, same rule as U6.           *
088100*****************************************************************
088200 6900-NORMALIZE-TERM-URL.
088300     MOVE SPACES                      TO EX-ONT-URL.
088400     IF WS-NORM-TERM NOT = SPACES
088500            AND WS-NORM-TERM NOT = 'restricted access'
088600         PERFORM 3910-NORMALIZE-TERM  THRU 3910-EXIT
088700         MOVE WS-NORM-TERM            TO WS-URL-TERM
088800         INSPECT WS-URL-TERM REPLACING ALL ':' BY '_'
088900         STRING WS-OBO-PREFIX          DELIMITED BY SIZE
089000                WS-URL-TERM            DELIMITED BY SPACE
089100                INTO EX-ONT-URL
089200         END-STRING
089300     END-IF.
089400
089500 6900-EXIT.
089600     EXIT.
089700
089800*****************************************************************
089900* Write one BioSample export line.                              *
090000*****************************************************************
090100 6950-WRITE-EXPORT-LINE.
090200     WRITE EXPORT-OUT-RECORD FROM EX-EXPORT-LINE.
090300     MOVE FS-EXP-OUT                  TO FS-FILE-STATUS.
090400     MOVE 'EXPORT-OUT'(1:8)           TO FS-FILE-NAME.
090500     MOVE FC-WRITE                    TO FS-OPERATION.
090600     MOVE '6950'                      TO FS-PARAGRAPH.
090700     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
090800
090900 6950-EXIT.
091000     EXIT.
091100
091200*****************************************************************
091300* U7 - print the organoid summary report (totals, then the      *
091400* per-record error and warning detail sections).                 *
091500*****************************************************************
091600 8000-PRINT-REPORT.
091700     DISPLAY 'FAANG Organoid Validation Report'.
091800     DISPLAY '========================================'.
091900     DISPLAY ' '.
092000     MOVE WS-TOTAL-COUNT               TO WS-PRINT-COUNT.
092100     MOVE SPACES                      TO WS-PRINT-LINE.
092200     STRING 'Total organoids processed: '  DELIMITED BY SIZE
092300            WS-PRINT-COUNT                  DELIMITED BY SIZE
092400            INTO WS-PRINT-LINE
092500     END-STRING.
092600     DISPLAY WS-PRINT-LINE.
092700     MOVE WS-VALID-COUNT               TO WS-PRINT-COUNT.
092800     MOVE SPACES                      TO WS-PRINT-LINE.
092900     STRING 'Valid organoids: '            DELIMITED BY SIZE
093000            WS-PRINT-COUNT                  DELIMITED BY SIZE
093100            INTO WS-PRINT-LINE
093200     END-STRING.
093300     DISPLAY WS-PRINT-LINE.
093400     MOVE WS-INVALID-COUNT             TO WS-PRINT-COUNT.
093500     MOVE SPACES                      TO WS-PRINT-LINE.
093600     STRING 'Invalid organoids: '          DELIMITED BY SIZE
093700            WS-PRINT-COUNT                  DELIMITED BY SIZE
093800            INTO WS-PRINT-LINE
093900     END-STRING.
094000     DISPLAY WS-PRINT-LINE.
094100     MOVE WS-WARNING-COUNT             TO WS-PRINT-COUNT.
094200     MOVE SPACES                      TO WS-PRINT-LINE.
094300     STRING 'Organoids with warnings: '    DELIMITED BY SIZE
094400            WS-PRINT-COUNT                  DELIMITED BY SIZE
094500            INTO WS-PRINT-LINE
094600     END-STRING.
094700     DISPLAY WS-PRINT-LINE.
094800
094900     IF WS-INVALID-COUNT > 0
095000         DISPLAY ' '.
095100         DISPLAY 'Validation Errors:'.
095200         PERFORM 8010-PRINT-ONE-INVALID THRU 8010-EXIT
095300                 VARYING WS-INV-IDX FROM 1 BY 1
095400                 UNTIL WS-INV-IDX > WS-INVALID-COUNT
095500     END-IF.
095600
095700     IF WS-WARN-LINE-COUNT > 0
095800         DISPLAY ' '.
095900         DISPLAY 'Warnings and Non-Critical Issues:'.
096000         PERFORM 8030-PRINT-ONE-WARN-LINE THRU 8030-EXIT
096100                 VARYING WS-WARN-LINE-IDX FROM 1 BY 1
096200                 UNTIL WS-WARN-LINE-IDX > WS-WARN-LINE-COUNT
096300     END-IF.
096400
096500 8000-EXIT.
096600     EXIT.
096700
096800*****************************************************************
096900* Print one invalid record's header line and every field-error  *
097000* line filed against it.                                         *
097100*****************************************************************
097200 8010-PRINT-ONE-INVALID.
097300     MOVE SPACES                      TO WS-PRINT-LINE.
097400     STRING 'Organoid: '               DELIMITED BY SIZE
097500            WS-INV-NAME(WS-INV-IDX)    DELIMITED BY SPACE
097600            ' (index: '                DELIMITED BY SIZE
097700            WS-INV-INDEX(WS-INV-IDX)   DELIMITED BY SIZE
097800            ')'                        DELIMITED BY SIZE
097900            INTO WS-PRINT-LINE
098000     END-STRING.
098100     DISPLAY WS-PRINT-LINE.
098200     PERFORM 8020-PRINT-ONE-ERROR THRU 8020-EXIT
098300             VARYING WS-FE-IDX FROM 1 BY 1
098400             UNTIL WS-FE-IDX > WS-INV-ERR-COUNT(WS-INV-IDX).
098500
098600 8010-EXIT.
098700     EXIT.
098800
098900 8020-PRINT-ONE-ERROR.
099000     MOVE SPACES                      TO WS-PRINT-LINE.
099100     STRING '  ERROR in '              DELIMITED BY SIZE
099200            WS-INV-FIELD(WS-INV-IDX, WS-FE-IDX)
099300                                        DELIMITED BY SPACE
099400            ': '                       DELIMITED BY SIZE
099500            WS-INV-MSG(WS-INV-IDX, WS-FE-IDX)
099600                                        DELIMITED BY SIZE
099700            INTO WS-PRINT-LINE
099800     END-STRING.
099900     DISPLAY WS-PRINT-LINE.
100000
100100 8020-EXIT.
100200     EXIT.
100300
100400 8030-PRINT-ONE-WARN-LINE.
100500     MOVE SPACES                      TO WS-PRINT-LINE.
100600     STRING '  WARNING: '              DELIMITED BY SIZE
100700            WS-WARN-LINE-MSG(WS-WARN-LINE-IDX)
100800                                        DELIMITED BY SIZE
100900            INTO WS-PRINT-LINE
101000     END-STRING.
101100     DISPLAY WS-PRINT-LINE.
101200
101300 8030-EXIT.
101400     EXIT.
101500
101600*****************************************************************
101700* Close the files and end the run.                               *
101800*****************************************************************
101900 9000-TERMINATE.
102000     CLOSE ORGANOID-IN.
102100     CLOSE EXPORT-OUT.
102200
102300 9000-EXIT.
102400     EXIT.
102500
102600*****************************************************************
102700* Shared file-status check and abend routine - see ZFAMABN.     * WO-7015 
102800*****************************************************************
102900     COPY ZFAMABN.
