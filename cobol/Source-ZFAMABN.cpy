000100*****************************************************************
000200* Start - FAANG batch file-status check and abend routine.      *
000300*                                                                *
000400* Reworked 1998 from the zFAM090 CICS commarea handler for the  *
000500* batch validation suite - EIBRESP/EIBDS became FILE STATUS and *
000600* the XCTL to ZFAM090 became a DISPLAY plus an abend STOP RUN.  *
000700* Split away from ZFAMMSG in 2002 once it was clear a copybook  *
000800* cannot carry WORKING-STORAGE items and PROCEDURE DIVISION     *
000900* paragraphs at the same time - ZFAMMSG kept the data, this     *
001000* member kept the two paragraphs.                                *
001100*                                                                *
001200* Date       UserID    Description                              *
001300* ---------- --------  ----------------------------------------- *
001400* 1998-09-02 RJF       Batch rework for the FAANG validation    * WO-6402 
001500*                      suite - carved out of zFAM090.           * WO-6402 
001600* 2002-03-11 GMK       Split out of ZFAMMSG so the file-status  * WO-7015 
001700*                      check could be COPYd into the PROCEDURE  * WO-7015 
001800*                      DIVISION on its own.                     * WO-7015 
001900*****************************************************************
002000*****************************************************************
002100* Check the FILE STATUS posted by the last OPEN/READ/WRITE/     *
002200* CLOSE against the file's normal-completion codes.  '00' is    *
002300* always normal; '10' (end of file on READ) is passed back to   *
002400* the caller untouched so the read loop can act on it.          *
002500*****************************************************************
002600 9990-CHECK-FILE-STATUS.
002700     IF  FS-FILE-STATUS NOT = '00' AND FS-FILE-STATUS NOT = '10'
002800         MOVE FS-FILE-NAME             TO FE-DS
002900         MOVE FS-OPERATION             TO FE-FN
003000         MOVE FS-FILE-STATUS           TO FE-STATUS
003100         MOVE FS-PARAGRAPH             TO FE-PARAGRAPH
003200         DISPLAY FCT-ERROR
003300         PERFORM 9999-ABEND-RUN      THRU 9999-EXIT
003400     END-IF.
003500
003600 9990-EXIT.
003700     EXIT.
003800
003900*****************************************************************
004000* Abend the run - a file that will not OPEN/READ/WRITE/CLOSE    *
004100* cleanly means the counters at the bottom of the report cannot *
004200* be trusted, so the shop's practice is to stop rather than     *
004300* print a partial report.                                       *
004400*****************************************************************
004500 9999-ABEND-RUN.
004600     DISPLAY 'FAANG BATCH ABEND - SEE FILE ERROR MESSAGE ABOVE'.
004700     MOVE 16                          TO RETURN-CODE.
004800     STOP RUN.
004900
005000 9999-EXIT.
005100     EXIT.
005200*****************************************************************
005300* End   - FAANG batch file-status check and abend routine.      *
005400*****************************************************************
