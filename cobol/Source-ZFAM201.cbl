000100*****************************************************************
000200* CBL RESIDENT                                                  *
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ZFAM201.
000500 AUTHOR.        Rich Jackson.
000600 INSTALLATION.  WALMART LABS - DATA QUALITY GROUP.
000700 DATE-WRITTEN.  1989-03-14.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL.
001000*****************************************************************
001100*                                                               *
001200* FAANG ORGANISM VALIDATION BATCH.                              *
001300*                                                                *
001400* Reads the organism intake extract (ORGANISM-IN), applies the  *
001500* FAANG sample-metadata ruleset to each row, classifies each    *
001600* row VALID or INVALID, then runs the Child-Of relationship     *
001700* edits across the rows that passed.  Produces the field-error  *
001800* detail extract (ERROR-OUT), the BioSample archive-submission  *
001900* export (EXPORT-OUT) and the summary validation report.        *
002000*                                                                *
002100* Date       UserID    Description                              *
002200* ---------- --------  ----------------------------------------- *
002300* 1989-03-14 RJ        Original - required fields, Material/     *WO-4471 
002400*                      Project/Sec Project/Availability edits.  * WO-4471 
002500* 1990-02-06 RJ        Added Organism, Organism Term, Sex, Sex  * WO-4528 
002600*                      Term required/format edits.              * WO-4528 
002700* 1991-07-22 RF        Added Breed/Breed Term consistency edit  * WO-4802 
002800*                      and the recommended-field warnings.      * WO-4802 
002900* 1994-11-02 SFT       Added Health Status repeating pair and   * WO-5820 
003000*                      Child Of parent-count edit.               *WO-5820 
003100* 1996-04-18 SFT       Added Birth Date/Lat/Long/weight format  * WO-6122 
003200*                      and range edits.                         * WO-6122 
003300* 1998-09-02 RJ        Batch rework - file-status handling      * WO-6402 
003400*                      moved into COPY ZFAMMSG.                 * WO-6402 
003500* 1998-12-15 SFT       Y2K - Birth Date pattern checks verified * WO-6488 
003600*                      century-neutral, no PIC 9(6) dates used. * WO-6488 
003700* 1999-03-30 RJ        Y2K sign-off - report banner year now    * WO-6510 
003800*                      4 digits end to end.                     * WO-6510 
003900* 2001-08-20 RJ        Added Child-Of relationship validator    * WO-6911 
004000*                      (existence/species/material/circular).   * WO-6911 
004100* 2001-09-04 RJ        Added BioSample export builder and the   * WO-6919 
004200*                      ontology term-URL normalization rule.    * WO-6919 
004300* 2002-03-11 GMK       ZFAMMSG split in two - file-status data  * WO-7015 
004400*                      stayed in ZFAMMSG, the check/abend       * WO-7015 
004500*                      paragraphs moved to COPY ZFAMABN.        * WO-7015 
004600* 2006-06-30 GMK       Added SPECIES-BREED-LINKS table for the  * WO-7714 
004700*                      breed/species compatibility edit.        * WO-7714 
004800* 2010-01-11 GMK       Added Delivery Timing/Delivery Ease and  * WO-8244 
004900*                      Pedigree URL edits.                      * WO-8244 
005000* 2012-06-14 RJF       Recommended-field edit now files a real  * WO-8622 
005100*                      warning message per missing column;      * WO-8622 
005200*                      relationship-error counter now moves,    * WO-8622 
005300*                      and the U3-2/U3-3 message text was       * WO-8622 
005400*                      squared up with the business wording.    * WO-8622 
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS WS-SIGN-CLASS   IS '+' '-'
006100     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
006200            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ORGANISM-IN  ASSIGN TO ORGIN
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-ORG-IN.
006800     SELECT ERROR-OUT    ASSIGN TO ERROUT
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FS-ERR-OUT.
007100     SELECT EXPORT-OUT   ASSIGN TO EXPOUT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-EXP-OUT.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  ORGANISM-IN
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000 01  ORGANISM-IN-RECORD    PIC X(700).
008100
008200 FD  ERROR-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORDING MODE IS F.
008500 01  ERROR-OUT-RECORD      PIC X(150).
008600
008700 FD  EXPORT-OUT
008800     LABEL RECORDS ARE STANDARD
008900     RECORDING MODE IS F.
009000 01  EXPORT-OUT-RECORD     PIC X(150).
009100
009200 WORKING-STORAGE SECTION.
009300
009400*****************************************************************
009500* DEFINE LOCAL VARIABLES                                        *
009600*****************************************************************
009700 01  WS-EOF-ORGANISM        PIC  X(01) VALUE 'N'.
009800     88  WS-END-OF-ORGANISM            VALUE 'Y'.
009900
010000 01  FS-ORG-IN               PIC  X(02) VALUE SPACES.
010100 01  FS-ERR-OUT              PIC  X(02) VALUE SPACES.
010200 01  FS-EXP-OUT              PIC  X(02) VALUE SPACES.
010300
010400 01  WS-RUN-DATE.
010500     05  WS-RUN-YEAR         PIC  9(04).
010600     05  WS-RUN-MONTH        PIC  9(02).
010700     05  WS-RUN-DAY          PIC  9(02).
010800 01  WS-RUN-DATE-RAW.
010900     05  WS-RUN-YY           PIC  9(02).
011000     05  WS-RUN-MM           PIC  9(02).
011100     05  WS-RUN-DD           PIC  9(02).
011200 01  WS-RUN-CENTURY          PIC  9(02) COMP VALUE ZEROES.
011300
011400 01  WS-TOTAL-COUNT          PIC  9(05) COMP VALUE ZEROES.
011500 01  WS-VALID-COUNT          PIC  9(05) COMP VALUE ZEROES.
011600 01  WS-INVALID-COUNT        PIC  9(05) COMP VALUE ZEROES.
011700 01  WS-WARNING-COUNT        PIC  9(05) COMP VALUE ZEROES.
011800 01  WS-RELERR-COUNT         PIC  9(05) COMP VALUE ZEROES.
011900 01  WS-VALID-TABLE-COUNT    PIC  9(05) COMP VALUE ZEROES.
012000 01  WS-RECORD-INDEX         PIC  9(05) COMP VALUE ZEROES.
012100
012200 01  WS-SAMPLE-ID             PIC  X(20) VALUE SPACES.
012300 01  WS-SAMPLE-ID-EDIT.
012400     05  FILLER                PIC  X(09) VALUE 'organism_'.
012500     05  WS-SAMPLE-ID-SEQ      PIC  9(05).
012600     05  FILLER                PIC  X(06) VALUE SPACES.
012700
012800 01  WS-CLASS-SW              PIC  X(01) VALUE SPACES.
012900     88  WS-RECORD-VALID                 VALUE 'V'.
013000     88  WS-RECORD-INVALID                VALUE 'I'.
013100 01  WS-WARNING-SW            PIC  X(01) VALUE 'N'.
013200     88  WS-RECORD-HAS-WARNING            VALUE 'Y'.
013300 01  WS-RELERR-SW             PIC  X(01) VALUE 'N'.
013400     88  WS-RECORD-HAS-RELERR              VALUE 'Y'.
013500
013600*****************************************************************
013700* Per-record field-error table.  Loaded by 39nn-ADD-FIELD-ERROR *
013800* and drained by 4000-BUILD-ERROR-DETAIL after the record has   *
013900* been through every rule.  Column entries with more than one   *
014000* failing rule get their messages joined with '; '.             *
014100*****************************************************************
014200 01  WS-FIELD-ERROR-COUNT    PIC  9(03) COMP VALUE ZEROES.
014300 01  WS-FIELD-ERROR-TABLE.
014400     05  WS-FIELD-ERROR-ENTRY OCCURS 25 TIMES
014500                              INDEXED BY WS-FE-IDX.
014600         10  WS-FE-COLUMN     PIC  X(30).
014700         10  WS-FE-MESSAGE    PIC  X(200).
014800 01  WS-FE-SEARCH-IDX        PIC  9(03) COMP VALUE ZEROES.
014900 01  WS-FE-FOUND-SW          PIC  X(01) VALUE 'N'.
015000     88  WS-FE-FOUND                    VALUE 'Y'.
015100 01  WS-NEW-COLUMN           PIC  X(30) VALUE SPACES.
015200 01  WS-NEW-MESSAGE          PIC  X(120) VALUE SPACES.
015300 01  WS-FE-OLD-MESSAGE       PIC  X(200) VALUE SPACES.
015400
015500*****************************************************************
015600* Rule U2-18 recommended-field warning table.  Filed by 3180 -  *
015700* EDIT-RECOMMENDED, drained by 4020-DISPLAY-WARNINGS onto the   *
015800* DD-DDNAME trace log so the text a rule built is not just a    *
015900* boolean switch.  Five slots - one per recommended column.     *
016000*****************************************************************
016100 01  WS-REC-WARN-COUNT       PIC  9(01) COMP VALUE ZEROES.
016200 01  WS-REC-WARN-TABLE.
016300     05  WS-REC-WARN-MSG      PIC  X(65)
016400                              OCCURS 05 TIMES
016500                              INDEXED BY WS-REC-WARN-IDX.
016600
016700*****************************************************************
016800* Valid-organism working table, filed away during the read loop *
016900* and consumed by the relationship validator (U3) and the       *
017000* BioSample export builder (U6) after the loop closes.  Table   *
017100* search idiom (indexed PERFORM VARYING scan) restated in the   *
017200* shop's own paragraph-numbering style.                         *
017300*****************************************************************
017400 01  WS-VALID-ORGANISM-COUNT PIC  9(05) COMP VALUE ZEROES.
017500 01  WS-VALID-ORGANISM-TABLE.
017600     05  WS-VO-ENTRY          OCCURS 2000 TIMES
017700                              INDEXED BY WS-VO-IDX.
017800         10  WS-VO-SAMPLE-NAME     PIC X(20).
017900         10  WS-VO-MATERIAL        PIC X(25).
018000         10  WS-VO-MATERIAL-TERM   PIC X(20).
018100         10  WS-VO-ORGANISM        PIC X(25).
018200         10  WS-VO-ORGANISM-TERM   PIC X(20).
018300         10  WS-VO-SEX             PIC X(10).
018400         10  WS-VO-SEX-TERM        PIC X(20).
018500         10  WS-VO-BIRTH-DATE      PIC X(10).
018600         10  WS-VO-BIRTH-DATE-UNIT PIC X(15).
018700         10  WS-VO-BREED           PIC X(25).
018800         10  WS-VO-BREED-TERM      PIC X(20).
018900         10  WS-VO-HEALTH-STATUS   OCCURS 2 TIMES.
019000             15  WS-VO-HS-TEXT     PIC X(20).
019100             15  WS-VO-HS-TERM     PIC X(20).
019200         10  WS-VO-CHILD-OF        OCCURS 2 TIMES
019300                                   PIC X(20).
019400         10  WS-VO-RELERR-SW       PIC X(01) VALUE 'N'.
019500 01  WS-VO-SEARCH-IDX        PIC  9(05) COMP VALUE ZEROES.
019600 01  WS-PARENT-IDX           PIC  9(05) COMP VALUE ZEROES.
019700 01  WS-CHILD-IDX            PIC  9(05) COMP VALUE ZEROES.
019800 01  WS-PARENT-SAMPLE-NAME   PIC  X(20) VALUE SPACES.
019900 01  WS-PARENT-SLOT-IDX      PIC  9(02) COMP VALUE ZEROES.
020000
020100*****************************************************************
020200* Numeric-text parser work area, shared by the Birth Latitude,  *
020300* Birth Longitude, Birth Weight, Placental Weight and Pregnancy *
020400* Length edits.  No FUNCTION verbs used - the shop's compilers  *
020500* of record did not support the intrinsic function library.     *
020600*****************************************************************
020700 01  WS-PARSE-TEXT            PIC  X(12) VALUE SPACES.
020800 01  WS-PARSE-TEXT-R REDEFINES WS-PARSE-TEXT.
020900     05  WS-PARSE-CHAR        PIC  X(01) OCCURS 12 TIMES.
021000 01  WS-PARSE-LEN             PIC  9(02) COMP VALUE ZEROES.
021100 01  WS-PARSE-IDX             PIC  9(02) COMP VALUE ZEROES.
021200 01  WS-PARSE-VALID-SW        PIC  X(01) VALUE 'Y'.
021300     88  WS-PARSE-IS-VALID               VALUE 'Y'.
021400 01  WS-PARSE-SIGN-FACTOR     PIC  S9(01) COMP VALUE +1.
021500 01  WS-PARSE-DECIMAL-SW      PIC  X(01) VALUE 'N'.
021600     88  WS-PARSE-SEEN-DECIMAL           VALUE 'Y'.
021700 01  WS-PARSE-FRAC-DIGITS     PIC  9(02) COMP VALUE ZEROES.
021800 01  WS-PARSE-INT-VALUE       PIC  S9(09) COMP-3 VALUE ZEROES.
021900 01  WS-PARSE-FRAC-VALUE      PIC  S9(09) COMP-3 VALUE ZEROES.
022000 01  WS-PARSE-VALUE           PIC  S9(07)V9(06) VALUE ZEROES.
022100 01  WS-PARSE-DIGIT           PIC  9(01) VALUE ZEROES.
022200 01  WS-BIRTH-LAT-NUM         PIC  S9(03)V9(06) VALUE ZEROES.
022300 01  WS-BIRTH-LONG-NUM        PIC  S9(03)V9(06) VALUE ZEROES.
022400 01  WS-BIRTH-WEIGHT-NUM      PIC  S9(07)V9(03) VALUE ZEROES.
022500 01  WS-PLACENTAL-WGT-NUM     PIC  S9(07)V9(03) VALUE ZEROES.
022600 01  WS-PREGNANCY-LEN-NUM     PIC  S9(07)V9(03) VALUE ZEROES.
022700 01  WS-LAT-MAX               PIC  S9(03)V9(06) VALUE +90.000000.
022800 01  WS-LAT-MIN               PIC  S9(03)V9(06) VALUE -90.000000.
022900 01  WS-LONG-MAX              PIC  S9(03)V9(06) VALUE +180.000000.
023000 01  WS-LONG-MIN              PIC  S9(03)V9(06) VALUE -180.000000.
023100
023200*****************************************************************
023300* Ontology term-URL work area (rule U6).                        *
023400*****************************************************************
023500 01  WS-URL-TERM              PIC  X(30) VALUE SPACES.
023600 01  WS-OBO-PREFIX            PIC  X(32)
023700              VALUE 'http://purl.obolibrary.org/obo/'.
023800
023900*****************************************************************
024000* Term-normalization work area, shared by the ontology-prefix   *
024100* edits (rules U2-7, U2-8, U2-9, U2-17) and the export builder's *
024200* term-URL rule (U6).  9913-NORMALIZE-TERM turns the leading    *
024300* underscore of a term id such as OBI_0100026 into a colon      *
024400* unless the term already carries one.                          *
024500*****************************************************************
024600 01  WS-NORM-TERM             PIC  X(30) VALUE SPACES.
024700 01  WS-NORM-COLON-COUNT      PIC  9(02) COMP VALUE ZEROES.
024800
024900*****************************************************************
025000* Miscellaneous edit work areas.                                *
025100*****************************************************************
025200 01  WS-CHILD-OF-COUNT        PIC  9(02) COMP VALUE ZEROES.
025300 01  WS-CHILD-OF-IDX          PIC  9(02) COMP VALUE ZEROES.
025400 01  WS-HS-IDX                PIC  9(02) COMP VALUE ZEROES.
025500 01  WS-EXPECTED-TERM         PIC  X(22) VALUE SPACES.
025600
025700*****************************************************************
025800* Print-line work area for the summary report (REPORT-OUT is    *
025900* SYSOUT in this shop - no printer FD exists for batch work).   *
026000*****************************************************************
026100 01  WS-PRINT-LINE            PIC  X(60) VALUE SPACES.
026200 01  WS-PRINT-COUNT           PIC  9(05) VALUE ZEROES.
026300
026400     COPY ZFAMORG.
026500     COPY ZFAMOUT.
026600     COPY ZFAMMSG.
026700
026800 PROCEDURE DIVISION.
026900
027000*****************************************************************
027100* Main process.                                                 *
027200*****************************************************************
027300 0000-MAIN.
027400     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
027500     PERFORM 2000-PROCESS-ORGANISMS   THRU 2000-EXIT
027600             WITH TEST AFTER
027700             UNTIL WS-END-OF-ORGANISM.
027800     PERFORM 5000-VALIDATE-RELATIONSHIPS THRU 5000-EXIT.
027900     PERFORM 6000-BUILD-EXPORT-ALL    THRU 6000-EXIT.
028000     PERFORM 8000-PRINT-REPORT        THRU 8000-EXIT.
028100     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
028200     STOP RUN.
028300
028400*****************************************************************
028500* Initialize resources for the organism validation run.         *
028600*****************************************************************
028700 1000-INITIALIZE.
028800     ACCEPT WS-RUN-DATE-RAW FROM DATE.
028900     IF WS-RUN-YY < 50
029000         MOVE 20                      TO WS-RUN-CENTURY
029100     ELSE
029200         MOVE 19                      TO WS-RUN-CENTURY
029300     END-IF.
029400     COMPUTE WS-RUN-YEAR = WS-RUN-CENTURY * 100 + WS-RUN-YY.
029500     MOVE WS-RUN-MM                   TO WS-RUN-MONTH.
029600     MOVE WS-RUN-DD                   TO WS-RUN-DAY.
029700     OPEN INPUT  ORGANISM-IN.
029800     MOVE FS-ORG-IN                   TO FS-FILE-STATUS.
029900     MOVE 'ORGANISM-IN'(1:8)          TO FS-FILE-NAME.
030000     MOVE FC-OPEN                     TO FS-OPERATION.
030100     MOVE '1000'                      TO FS-PARAGRAPH.
030200     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
030300
030400     OPEN OUTPUT ERROR-OUT.
030500     MOVE FS-ERR-OUT                  TO FS-FILE-STATUS.
030600     MOVE 'ERROR-OUT'(1:8)            TO FS-FILE-NAME.
030700     MOVE FC-OPEN                     TO FS-OPERATION.
030800     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
030900
031000     OPEN OUTPUT EXPORT-OUT.
031100     MOVE FS-EXP-OUT                  TO FS-FILE-STATUS.
031200     MOVE 'EXPORT-OUT'(1:8)           TO FS-FILE-NAME.
031300     MOVE FC-OPEN                     TO FS-OPERATION.
031400     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
031500
031600     MOVE ZEROES TO WS-TOTAL-COUNT WS-VALID-COUNT
031700                    WS-INVALID-COUNT WS-WARNING-COUNT
031800                    WS-RELERR-COUNT WS-VALID-ORGANISM-COUNT.
031900
032000     PERFORM 1100-READ-ORGANISM      THRU 1100-EXIT.
032100
032200 1000-EXIT.
032300     EXIT.
032400
032500*****************************************************************
032600* Read one organism row and unload it into OR-ORGANISM-RECORD.  *
032700*****************************************************************
032800 1100-READ-ORGANISM.
032900     READ ORGANISM-IN INTO OR-ORGANISM-RECORD
033000         AT END
033100             MOVE 'Y'                 TO WS-EOF-ORGANISM
033200     END-READ.
033300     IF NOT WS-END-OF-ORGANISM
033400         MOVE FS-ORG-IN               TO FS-FILE-STATUS
033500         MOVE 'ORGANISM-IN'(1:8)      TO FS-FILE-NAME
033600         MOVE FC-READ                 TO FS-OPERATION
033700         MOVE '1100'                  TO FS-PARAGRAPH
033800         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
033900     END-IF.
034000
034100 1100-EXIT.
034200     EXIT.
034300
034400*****************************************************************
034500* U1 + U4 main read loop - validate, classify, file away.       *
034600*****************************************************************
034700 2000-PROCESS-ORGANISMS.
034800     ADD 1                     TO WS-TOTAL-COUNT.
034900
035000     IF OR-SAMPLE-NAME = SPACES
035100         MOVE WS-RECORD-INDEX      TO WS-SAMPLE-ID-SEQ
035200         MOVE WS-SAMPLE-ID-EDIT    TO WS-SAMPLE-ID
035300     ELSE
035400         MOVE OR-SAMPLE-NAME       TO WS-SAMPLE-ID
035500     END-IF.
035600
035700     MOVE ZEROES               TO WS-FIELD-ERROR-COUNT
035800                                   WS-REC-WARN-COUNT.
035900     MOVE 'N'                  TO WS-WARNING-SW.
036000     MOVE SPACES                TO WS-CLASS-SW.
036100
036200     PERFORM 3000-VALIDATE-ORGANISM THRU 3000-EXIT.
036300
036400     IF WS-FIELD-ERROR-COUNT > 0
036500         SET WS-RECORD-INVALID       TO TRUE
036600         ADD 1                       TO WS-INVALID-COUNT
036700         PERFORM 4000-BUILD-ERROR-DETAIL THRU 4000-EXIT
036800     ELSE
036900         SET WS-RECORD-VALID         TO TRUE
037000         ADD 1                       TO WS-VALID-COUNT
037100         IF WS-RECORD-HAS-WARNING
037200             ADD 1                   TO WS-WARNING-COUNT
037300             PERFORM 4020-DISPLAY-WARNINGS THRU 4020-EXIT
037400         END-IF
037500         PERFORM 2900-FILE-VALID-ORGANISM THRU 2900-EXIT
037600     END-IF.
037700
037800     ADD 1                      TO WS-RECORD-INDEX.
037900     PERFORM 1100-READ-ORGANISM THRU 1100-EXIT.
038000
038100 2000-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* File a valid organism into the working table used later by   *
038600* the relationship validator and the export builder.            *
038700*****************************************************************
038800 2900-FILE-VALID-ORGANISM.
038900     IF WS-VALID-ORGANISM-COUNT < 2000
039000         ADD 1 TO WS-VALID-ORGANISM-COUNT
039100         SET  WS-VO-IDX TO WS-VALID-ORGANISM-COUNT
039200         MOVE OR-SAMPLE-NAME      TO WS-VO-SAMPLE-NAME(WS-VO-IDX)
039300         MOVE OR-MATERIAL         TO WS-VO-MATERIAL(WS-VO-IDX)
039400         MOVE OR-MATERIAL-TERM TO WS-VO-MATERIAL-TERM(WS-VO-IDX)
039500         MOVE OR-ORGANISM      TO WS-VO-ORGANISM(WS-VO-IDX)
039600         MOVE OR-ORGANISM-TERM TO WS-VO-ORGANISM-TERM(WS-VO-IDX)
039700         MOVE OR-SEX           TO WS-VO-SEX(WS-VO-IDX)
039800         MOVE OR-SEX-TERM      TO WS-VO-SEX-TERM(WS-VO-IDX)
039900         MOVE OR-BIRTH-DATE    TO WS-VO-BIRTH-DATE(WS-VO-IDX)
040000         MOVE OR-BIRTH-DATE-UNIT
040100                               TO WS-VO-BIRTH-DATE-UNIT(WS-VO-IDX)
040200         MOVE OR-BREED            TO WS-VO-BREED(WS-VO-IDX)
040300         MOVE OR-BREED-TERM       TO WS-VO-BREED-TERM(WS-VO-IDX)
040400         MOVE 'N'                 TO WS-VO-RELERR-SW(WS-VO-IDX)
040500         PERFORM 2910-FILE-HEALTH-STATUS THRU 2910-EXIT
040600                 VARYING WS-HS-IDX FROM 1 BY 1
040700                 UNTIL WS-HS-IDX > 2
040800         PERFORM 2920-FILE-CHILD-OF THRU 2920-EXIT
040900                 VARYING WS-CHILD-OF-IDX FROM 1 BY 1
041000                 UNTIL WS-CHILD-OF-IDX > 2
041100     END-IF.
041200
041300 2900-EXIT.
041400     EXIT.
041500
041600*****************************************************************
041700* File one Health Status pair into the working table.           *
041800*****************************************************************
041900 2910-FILE-HEALTH-STATUS.
042000     MOVE OR-HS-TEXT(WS-HS-IDX)
042100                     TO WS-VO-HS-TEXT(WS-VO-IDX, WS-HS-IDX).
042200     MOVE OR-HS-TERM(WS-HS-IDX)
042300                     TO WS-VO-HS-TERM(WS-VO-IDX, WS-HS-IDX).
042400
042500 2910-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900* File one Child Of parent id into the working table.           *
043000*****************************************************************
043100 2920-FILE-CHILD-OF.
043200     MOVE OR-CHILD-OF(WS-CHILD-OF-IDX)
043300               TO WS-VO-CHILD-OF(WS-VO-IDX, WS-CHILD-OF-IDX).
043400
043500 2920-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900* U2 - run every per-record rule against OR-ORGANISM-RECORD.    *
044000* WS-FIELD-ERROR-TABLE accumulates the errors; a record with a  *
044100* non-zero count at the end is INVALID.  Recommended-field      *
044200* warnings never add to the error table - they only raise       *
044300* WS-WARNING-SW so the record stays VALID.                       *
044400*****************************************************************
044500 3000-VALIDATE-ORGANISM.
044600     PERFORM 3100-EDIT-MATERIAL       THRU 3100-EXIT.
044700     PERFORM 3105-EDIT-MATERIAL-TERM  THRU 3105-EXIT.
044800     PERFORM 3110-EDIT-PROJECT        THRU 3110-EXIT.
044900     PERFORM 3115-EDIT-SEC-PROJECT    THRU 3115-EXIT.
045000     PERFORM 3120-EDIT-AVAILABILITY   THRU 3120-EXIT.
045100     PERFORM 3125-EDIT-SAMPLE-NAME    THRU 3125-EXIT.
045200     PERFORM 3130-EDIT-ORGANISM       THRU 3130-EXIT.
045300     PERFORM 3135-EDIT-SEX            THRU 3135-EXIT.
045400     PERFORM 3140-EDIT-BREED          THRU 3140-EXIT.
045500     PERFORM 3145-EDIT-BIRTH-DATE     THRU 3145-EXIT.
045600     PERFORM 3150-EDIT-LAT-LONG       THRU 3150-EXIT.
045700     PERFORM 3155-EDIT-WEIGHTS        THRU 3155-EXIT.
045800     PERFORM 3160-EDIT-DELIVERY       THRU 3160-EXIT.
045900     PERFORM 3165-EDIT-CHILD-OF       THRU 3165-EXIT.
046000     PERFORM 3170-EDIT-PEDIGREE       THRU 3170-EXIT.
046100     PERFORM 3175-EDIT-HEALTH-STATUS  THRU 3175-EXIT.
046200     PERFORM 3180-EDIT-RECOMMENDED    THRU 3180-EXIT.
046300
046400 3000-EXIT.
046500     EXIT.
046600
046700*****************************************************************
046800* Rule U2-1 - Material required, code list M.  This sheet only  *
046900* accepts 'organism' - the other 8 code values belong to the    *
047000* organoid/specimen sheets handled by ZFAM205/ZFAM206.           *
047100*****************************************************************
047200 3100-EDIT-MATERIAL.
047300     IF OR-MATERIAL = SPACES
047400         MOVE 'Material'              TO WS-NEW-COLUMN
047500         MOVE 'Field is required'     TO WS-NEW-MESSAGE
047600         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
047700     ELSE
047800         IF OR-MATERIAL NOT = 'organism'
047900             MOVE 'Material'              TO WS-NEW-COLUMN
048000             MOVE 'Field is not in the list of valid values'
048100                                           TO WS-NEW-MESSAGE
048200             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
048300         END-IF
048400     END-IF.
048500
048600 3100-EXIT.
048700     EXIT.
048800
048900*****************************************************************
049000* Rule U2-2 - Material Term Source ID required, must pair with  *
049100* the Material value (organism -> OBI_0100026 on this sheet).   *
049200*****************************************************************
049300 3105-EDIT-MATERIAL-TERM.
049400     IF OR-MATERIAL-TERM = SPACES
049500         MOVE 'Material Term Source ID' TO WS-NEW-COLUMN
049600         MOVE 'Field is required'       TO WS-NEW-MESSAGE
049700         PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
049800     ELSE
049900         IF OR-MATERIAL-TERM NOT = 'OBI_0100026'
050000             STRING "Term '"                 DELIMITED BY SIZE
050100                    OR-MATERIAL-TERM(1:20)    DELIMITED BY SIZE
050200                    "' does not match material '"
050300                                               DELIMITED BY SIZE
050400                    OR-MATERIAL(1:20)         DELIMITED BY SIZE
050500                    "'. Expected: 'OBI_0100026'"
050600                                               DELIMITED BY SIZE
050700                    INTO WS-NEW-MESSAGE
050800             END-STRING
050900             MOVE 'Material Term Source ID' TO WS-NEW-COLUMN
051000             PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
051100         END-IF
051200     END-IF.
051300
051400 3105-EXIT.
051500     EXIT.
051600
051700*****************************************************************
051800* Rule U2-3 - Project required, must be exactly FAANG.          *
051900*****************************************************************
052000 3110-EDIT-PROJECT.
052100     IF OR-PROJECT = SPACES
052200         MOVE 'Project'               TO WS-NEW-COLUMN
052300         MOVE 'Field is required'     TO WS-NEW-MESSAGE
052400         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
052500     ELSE
052600         IF OR-PROJECT NOT = 'FAANG'
052700             MOVE 'Project'               TO WS-NEW-COLUMN
052800             MOVE 'Field must be FAANG'   TO WS-NEW-MESSAGE
052900             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
053000         END-IF
053100     END-IF.
053200
053300 3110-EXIT.
053400     EXIT.
053500
053600*****************************************************************
053700* Rule U2-4 - Secondary Project, optional, code list SP.        *
053800*****************************************************************
053900 3115-EDIT-SEC-PROJECT.
054000     IF OR-SEC-PROJECT NOT = SPACES
054100         IF OR-SEC-PROJECT NOT = 'AQUA-FAANG'
054200            AND OR-SEC-PROJECT NOT = 'BovReg'
054300            AND OR-SEC-PROJECT NOT = 'GENE-SWitCH'
054400            AND OR-SEC-PROJECT NOT = 'Bovine-FAANG'
054500            AND OR-SEC-PROJECT NOT = 'EFFICACE'
054600            AND OR-SEC-PROJECT NOT = 'GEroNIMO'
054700            AND OR-SEC-PROJECT NOT = 'RUMIGEN'
054800            AND OR-SEC-PROJECT NOT = 'Equine-FAANG'
054900            AND OR-SEC-PROJECT NOT = 'Holoruminant'
055000            AND OR-SEC-PROJECT NOT = 'USPIGFAANG'
055100             MOVE 'Secondary Project'    TO WS-NEW-COLUMN
055200             MOVE 'Field is not in the list of valid values'
055300                                          TO WS-NEW-MESSAGE
055400             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
055500         END-IF
055600     END-IF.
055700
055800 3115-EXIT.
055900     EXIT.
056000
056100*****************************************************************
056200* Rule U2-5 - Availability, optional, http(s):// or mailto:.    *
056300*****************************************************************
056400 3120-EDIT-AVAILABILITY.
056500     IF OR-AVAILABILITY NOT = SPACES
056600         IF OR-AVAILABILITY(1:7) NOT = 'http://'
056700            AND OR-AVAILABILITY(1:8) NOT = 'https://'
056800            AND OR-AVAILABILITY(1:7) NOT = 'mailto:'
056900             MOVE 'Availability'          TO WS-NEW-COLUMN
057000             MOVE 'Must start with http://, https:// or mailto:'
057100                                           TO WS-NEW-MESSAGE
057200             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
057300         END-IF
057400     END-IF.
057500
057600 3120-EXIT.
057700     EXIT.
057800
057900*****************************************************************
058000* Rule U2-6 - Sample Name required, non-blank.                  *
058100*****************************************************************
058200 3125-EDIT-SAMPLE-NAME.
058300     IF OR-SAMPLE-NAME = SPACES
058400         MOVE 'Sample Name'           TO WS-NEW-COLUMN
058500         MOVE 'Field is required'     TO WS-NEW-MESSAGE
058600         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
058700     END-IF.
058800
058900 3125-EXIT.
059000     EXIT.
059100
059200*****************************************************************
059300* Rule U2-7 - Organism required; Organism Term Source ID        *
059400* required and, unless restricted access, must normalize to a  *
059500* term starting NCBITaxon:.                                      *
059600*****************************************************************
059700 3130-EDIT-ORGANISM.
059800     IF OR-ORGANISM = SPACES
059900         MOVE 'Organism'              TO WS-NEW-COLUMN
060000         MOVE 'Field is required'     TO WS-NEW-MESSAGE
060100         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
060200     END-IF.
060300     IF OR-ORGANISM-TERM = SPACES
060400         MOVE 'Organism Term Source ID' TO WS-NEW-COLUMN
060500         MOVE 'Field is required'       TO WS-NEW-MESSAGE
060600         PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
060700     ELSE
060800         IF OR-ORGANISM-TERM NOT = 'restricted access'
060900             MOVE SPACES              TO WS-NORM-TERM
061000             MOVE OR-ORGANISM-TERM    TO WS-NORM-TERM
061100             PERFORM 3910-NORMALIZE-TERM THRU 3910-EXIT
061200             IF WS-NORM-TERM(1:10) NOT = 'NCBITaxon:'
061300                 MOVE 'Organism Term Source ID' TO WS-NEW-COLUMN
061400                 MOVE 'Term Source ID must be NCBITaxon'
061500                                                 TO WS-NEW-MESSAGE
061600                 PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
061700             END-IF
061800         END-IF
061900     END-IF.
062000
062100 3130-EXIT.
062200     EXIT.
062300
062400*****************************************************************
062500* Rule U2-8 - Sex required; Sex Term Source ID required and,    *
062600* unless restricted access, must normalize to PATO:.             *
062700*****************************************************************
062800 3135-EDIT-SEX.
062900     IF OR-SEX = SPACES
063000         MOVE 'Sex'                   TO WS-NEW-COLUMN
063100         MOVE 'Field is required'     TO WS-NEW-MESSAGE
063200         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
063300     END-IF.
063400     IF OR-SEX-TERM = SPACES
063500         MOVE 'Sex Term Source ID'    TO WS-NEW-COLUMN
063600         MOVE 'Field is required'     TO WS-NEW-MESSAGE
063700         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
063800     ELSE
063900         IF OR-SEX-TERM NOT = 'restricted access'
064000             MOVE SPACES              TO WS-NORM-TERM
064100             MOVE OR-SEX-TERM         TO WS-NORM-TERM
064200             PERFORM 3910-NORMALIZE-TERM THRU 3910-EXIT
064300             IF WS-NORM-TERM(1:5) NOT = 'PATO:'
064400                 MOVE 'Sex Term Source ID'   TO WS-NEW-COLUMN
064500                 MOVE 'Term Source ID must be PATO'
064600                                              TO WS-NEW-MESSAGE
064700                 PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
064800             END-IF
064900         END-IF
065000     END-IF.
065100
065200 3135-EXIT.
065300     EXIT.
065400
065500*****************************************************************
065600* Rule U2-9/U2-10 - Breed/Breed Term Source ID consistency and  *
065700* the breed/species compatibility check against the             *
065800* SPECIES-BREED-LINKS table carried in COPY ZFAMORG.             *
065900*****************************************************************
066000 3140-EDIT-BREED.
066100     IF OR-BREED NOT = SPACES AND OR-BREED-TERM = SPACES
066200         STRING "Breed '"              DELIMITED BY SIZE
066300                OR-BREED(1:20)         DELIMITED BY SIZE
066400                "' is provided but Breed Term "
066500                                        DELIMITED BY SIZE
066600                "Source ID is missing"
066700                                        DELIMITED BY SIZE
066800                INTO WS-NEW-MESSAGE
066900         END-STRING
067000         MOVE 'Breed'                 TO WS-NEW-COLUMN
067100         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
067200     END-IF.
067300     IF OR-BREED = SPACES AND OR-BREED-TERM NOT = SPACES
067400            AND OR-BREED-TERM NOT = 'not applicable'
067500            AND OR-BREED-TERM NOT = 'restricted access'
067600         MOVE 'Breed Term Source ID'  TO WS-NEW-COLUMN
067700         STRING "Breed Term Source ID is provided but "
067800                                        DELIMITED BY SIZE
067900                "Breed text is missing"
068000                                        DELIMITED BY SIZE
068100                INTO WS-NEW-MESSAGE
068200         END-STRING
068300         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
068400     END-IF.
068500     IF OR-BREED-TERM NOT = SPACES
068600            AND OR-BREED-TERM NOT = 'not applicable'
068700            AND OR-BREED-TERM NOT = 'not collected'
068800            AND OR-BREED-TERM NOT = 'not provided'
068900            AND OR-BREED-TERM NOT = 'restricted access'
069000         MOVE SPACES                  TO WS-NORM-TERM
069100         MOVE OR-BREED-TERM           TO WS-NORM-TERM
069200         PERFORM 3910-NORMALIZE-TERM  THRU 3910-EXIT
069300         IF WS-NORM-TERM(1:4) NOT = 'LBO:'
069400             MOVE 'Breed Term Source ID'    TO WS-NEW-COLUMN
069500             MOVE 'Term Source ID must be LBO' TO WS-NEW-MESSAGE
069600             PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
069700         END-IF
069800         PERFORM 3141-EDIT-BREED-SPECIES THRU 3141-EXIT
069900     END-IF.
070000
070100 3140-EXIT.
070200     EXIT.
070300
070400*****************************************************************
070500* Breed/species compatibility - the child's Organism Term Source*
070600* ID (normalized) is looked up in SB-SPECIES-BREED-TABLE; a     *
070700* species with no table entry fails the check.                  *
070800*****************************************************************
070900 3141-EDIT-BREED-SPECIES.
071000     MOVE SPACES                      TO WS-NORM-TERM.
071100     MOVE OR-ORGANISM-TERM            TO WS-NORM-TERM.
071200     PERFORM 3910-NORMALIZE-TERM      THRU 3910-EXIT.
071300     SET SB-IDX TO 1.
071400     SEARCH ALL SB-SPECIES-ENTRY
071500         AT END
071600             STRING "Organism '"          DELIMITED BY SIZE
071700                    WS-NORM-TERM(1:14)     DELIMITED BY SIZE
071800                    "' has no defined breed links."
071900                                           DELIMITED BY SIZE
072000                    INTO WS-NEW-MESSAGE
072100             END-STRING
072200             MOVE 'Breed Term Source ID'  TO WS-NEW-COLUMN
072300             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
072400         WHEN SB-SPECIES-TERM(SB-IDX) = WS-NORM-TERM(1:14)
072500             CONTINUE
072600     END-SEARCH.
072700
072800 3141-EXIT.
072900     EXIT.
073000
073100*****************************************************************
073200* Rule U2-11 - Birth Date format, gated by Birth Date Unit;     *
073300* Birth Date Unit code list DU.                                  *
073400*****************************************************************
073500 3145-EDIT-BIRTH-DATE.
073600     IF OR-BIRTH-DATE-UNIT NOT = SPACES
073700         IF OR-BIRTH-DATE-UNIT NOT = 'YYYY-MM-DD'
073800            AND OR-BIRTH-DATE-UNIT NOT = 'YYYY-MM'
073900            AND OR-BIRTH-DATE-UNIT NOT = 'YYYY'
074000            AND OR-BIRTH-DATE-UNIT NOT = 'not applicable'
074100            AND OR-BIRTH-DATE-UNIT NOT = 'not collected'
074200            AND OR-BIRTH-DATE-UNIT NOT = 'not provided'
074300            AND OR-BIRTH-DATE-UNIT NOT = 'restricted access'(1:15)
074400             MOVE 'Birth Date Unit'      TO WS-NEW-COLUMN
074500             MOVE 'Field is not in the list of valid values'
074600                                          TO WS-NEW-MESSAGE
074700             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
074800         END-IF
074900     END-IF.
075000     IF OR-BIRTH-DATE NOT = SPACES
075100            AND OR-BIRTH-DATE NOT = 'not applicable'(1:10)
075200            AND OR-BIRTH-DATE NOT = 'not collected'(1:10)
075300            AND OR-BIRTH-DATE NOT = 'not provided'(1:10)
075400            AND OR-BIRTH-DATE NOT = 'restricted access'(1:10)
075500         MOVE 'N'                     TO WS-PARSE-VALID-SW
075600         EVALUATE OR-BIRTH-DATE-UNIT
075700             WHEN 'YYYY-MM-DD'
075800                 IF (OR-BIRTH-DATE(1:1) = '1' OR '2')
075900                    AND OR-BIRTH-DATE(2:3) NUMERIC
076000                    AND OR-BIRTH-DATE(5:1) = '-'
076100                    AND OR-BIRTH-DATE(6:2) NUMERIC
076200                    AND OR-BIRTH-DATE(6:2) >= '01'
076300                    AND OR-BIRTH-DATE(6:2) <= '12'
076400                    AND OR-BIRTH-DATE(8:1) = '-'
076500                    AND OR-BIRTH-DATE(9:2) NUMERIC
076600                    AND OR-BIRTH-DATE(9:2) >= '01'
076700                    AND OR-BIRTH-DATE(9:2) <= '31'
076800                     MOVE 'Y'         TO WS-PARSE-VALID-SW
076900                 END-IF
077000             WHEN 'YYYY-MM'
077100                 IF (OR-BIRTH-DATE(1:1) = '1' OR '2')
077200                    AND OR-BIRTH-DATE(2:3) NUMERIC
077300                    AND OR-BIRTH-DATE(5:1) = '-'
077400                    AND OR-BIRTH-DATE(6:2) NUMERIC
077500                    AND OR-BIRTH-DATE(6:2) >= '01'
077600                    AND OR-BIRTH-DATE(6:2) <= '12'
077700                     MOVE 'Y'         TO WS-PARSE-VALID-SW
077800                 END-IF
077900             WHEN 'YYYY'
078000                 IF (OR-BIRTH-DATE(1:1) = '1' OR '2')
078100                    AND OR-BIRTH-DATE(2:3) NUMERIC
078200                     MOVE 'Y'         TO WS-PARSE-VALID-SW
078300                 END-IF
078400             WHEN OTHER
078500                 MOVE 'Y'             TO WS-PARSE-VALID-SW
078600         END-EVALUATE
078700         IF NOT WS-PARSE-IS-VALID
078800             MOVE 'Birth Date'            TO WS-NEW-COLUMN
078900             MOVE 'Field does not match the expected date format'
079000                                          TO WS-NEW-MESSAGE
079100             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
079200         END-IF
079300     END-IF.
079400
079500 3145-EXIT.
079600     EXIT.
079700
079800*****************************************************************
079900* Rule U2-12 - Birth Location Latitude/Longitude, numeric and   *
080000* in range; unit fields must be 'decimal degrees' if present.   *
080100*****************************************************************
080200 3150-EDIT-LAT-LONG.
080300     IF OR-BIRTH-LAT NOT = SPACES
080400         MOVE OR-BIRTH-LAT            TO WS-PARSE-TEXT
080500         PERFORM 3950-VALIDATE-NUMERIC-TEXT THRU 3950-EXIT
080600         IF NOT WS-PARSE-IS-VALID
080700             MOVE 'Birth Location Latitude' TO WS-NEW-COLUMN
080800             MOVE 'Field is not a valid number' TO WS-NEW-MESSAGE
080900             PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
081000         ELSE
081100             MOVE WS-PARSE-VALUE      TO WS-BIRTH-LAT-NUM
081200             IF WS-BIRTH-LAT-NUM < WS-LAT-MIN
081300                OR WS-BIRTH-LAT-NUM > WS-LAT-MAX
081400                 MOVE 'Birth Location Latitude' TO WS-NEW-COLUMN
081500                 MOVE 'Field must be between -90 and +90'
081600                                                 TO WS-NEW-MESSAGE
081700                 PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
081800             END-IF
081900         END-IF
082000     END-IF.
082100     IF OR-BIRTH-LAT-UNIT NOT = SPACES
082200            AND OR-BIRTH-LAT-UNIT NOT = 'decimal degrees'
082300         MOVE 'Birth Location Latitude Unit' TO WS-NEW-COLUMN
082400         MOVE 'Field must be decimal degrees' TO WS-NEW-MESSAGE
082500         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
082600     END-IF.
082700     IF OR-BIRTH-LONG NOT = SPACES
082800         MOVE OR-BIRTH-LONG           TO WS-PARSE-TEXT
082900         PERFORM 3950-VALIDATE-NUMERIC-TEXT THRU 3950-EXIT
083000         IF NOT WS-PARSE-IS-VALID
083100             MOVE 'Birth Location Longitude' TO WS-NEW-COLUMN
083200             MOVE 'Field is not a valid number' TO WS-NEW-MESSAGE
083300             PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
083400         ELSE
083500             MOVE WS-PARSE-VALUE      TO WS-BIRTH-LONG-NUM
083600             IF WS-BIRTH-LONG-NUM < WS-LONG-MIN
083700                OR WS-BIRTH-LONG-NUM > WS-LONG-MAX
083800                 MOVE 'Birth Location Longitude' TO WS-NEW-COLUMN
083900                 MOVE 'Field must be between -180 and +180'
084000                                                 TO WS-NEW-MESSAGE
084100                 PERFORM 3900-ADD-FIELD-ERROR   THRU 3900-EXIT
084200             END-IF
084300         END-IF
084400     END-IF.
084500     IF OR-BIRTH-LONG-UNIT NOT = SPACES
084600            AND OR-BIRTH-LONG-UNIT NOT = 'decimal degrees'
084700         MOVE 'Birth Location Longitude Unit' TO WS-NEW-COLUMN
084800         MOVE 'Field must be decimal degrees' TO WS-NEW-MESSAGE
084900         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
085000     END-IF.
085100
085200 3150-EXIT.
085300     EXIT.
085400
085500*****************************************************************
085600* Rule U2-13 - Birth/Placental Weight and Pregnancy Length,     *
085700* numeric if present; unit code lists.                           *
085800*****************************************************************
085900 3155-EDIT-WEIGHTS.
086000     IF OR-BIRTH-WEIGHT NOT = SPACES
086100         MOVE OR-BIRTH-WEIGHT         TO WS-PARSE-TEXT
086200         PERFORM 3950-VALIDATE-NUMERIC-TEXT THRU 3950-EXIT
086300         IF NOT WS-PARSE-IS-VALID
086400             MOVE 'Birth Weight'          TO WS-NEW-COLUMN
086500             MOVE 'Field is not a valid number' TO WS-NEW-MESSAGE
086600             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
086700         END-IF
086800     END-IF.
086900     IF OR-BIRTH-WEIGHT-UNIT NOT = SPACES
087000            AND OR-BIRTH-WEIGHT-UNIT NOT = 'kilograms'
087100            AND OR-BIRTH-WEIGHT-UNIT NOT = 'grams'
087200         MOVE 'Birth Weight Unit'     TO WS-NEW-COLUMN
087300         MOVE 'Field must be kilograms or grams' TO WS-NEW-MESSAGE
087400         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
087500     END-IF.
087600     IF OR-PLACENTAL-WEIGHT NOT = SPACES
087700         MOVE OR-PLACENTAL-WEIGHT     TO WS-PARSE-TEXT
087800         PERFORM 3950-VALIDATE-NUMERIC-TEXT THRU 3950-EXIT
087900         IF NOT WS-PARSE-IS-VALID
088000             MOVE 'Placental Weight'      TO WS-NEW-COLUMN
088100             MOVE 'Field is not a valid number' TO WS-NEW-MESSAGE
088200             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
088300         END-IF
088400     END-IF.
088500     IF OR-PLACENTAL-WEIGHT-UNIT NOT = SPACES
088600            AND OR-PLACENTAL-WEIGHT-UNIT NOT = 'kilograms'
088700            AND OR-PLACENTAL-WEIGHT-UNIT NOT = 'grams'
088800         MOVE 'Placental Weight Unit' TO WS-NEW-COLUMN
088900         MOVE 'Field must be kilograms or grams' TO WS-NEW-MESSAGE
089000         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
089100     END-IF.
089200     IF OR-PREGNANCY-LENGTH NOT = SPACES
089300         MOVE OR-PREGNANCY-LENGTH     TO WS-PARSE-TEXT
089400         PERFORM 3950-VALIDATE-NUMERIC-TEXT THRU 3950-EXIT
089500         IF NOT WS-PARSE-IS-VALID
089600             MOVE 'Pregnancy Length'      TO WS-NEW-COLUMN
089700             MOVE 'Field is not a valid number' TO WS-NEW-MESSAGE
089800             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
089900         END-IF
090000     END-IF.
090100     IF OR-PREGNANCY-LEN-UNIT NOT = SPACES
090200            AND OR-PREGNANCY-LEN-UNIT NOT = 'days'
090300            AND OR-PREGNANCY-LEN-UNIT NOT = 'weeks'
090400            AND OR-PREGNANCY-LEN-UNIT NOT = 'months'
090500            AND OR-PREGNANCY-LEN-UNIT NOT = 'day'
090600            AND OR-PREGNANCY-LEN-UNIT NOT = 'week'
090700            AND OR-PREGNANCY-LEN-UNIT NOT = 'month'
090800         MOVE 'Pregnancy Length Unit' TO WS-NEW-COLUMN
090900         MOVE 'Field is not in the list of valid values'
091000                                       TO WS-NEW-MESSAGE
091100         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
091200     END-IF.
091300
091400 3155-EXIT.
091500     EXIT.
091600
091700*****************************************************************
091800* Rule U2-14 - Delivery Timing/Delivery Ease code lists.        *
091900*****************************************************************
092000 3160-EDIT-DELIVERY.
092100     IF OR-DELIVERY-TIMING NOT = SPACES
092200         IF OR-DELIVERY-TIMING NOT = 'early parturition'
092300            AND OR-DELIVERY-TIMING NOT = 'full-term parturition'
092400            AND OR-DELIVERY-TIMING NOT = 'delayed parturition'
092500             MOVE 'Delivery Timing'      TO WS-NEW-COLUMN
092600             MOVE 'Field is not in the list of valid values'
092700                                          TO WS-NEW-MESSAGE
092800             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
092900         END-IF
093000     END-IF.
093100     IF OR-DELIVERY-EASE NOT = SPACES
093200         IF OR-DELIVERY-EASE NOT = 'normal autonomous delivery'
093300            AND OR-DELIVERY-EASE NOT = 'c-section'
093400            AND OR-DELIVERY-EASE NOT = 'veterinarian assisted'
093500             MOVE 'Delivery Ease'        TO WS-NEW-COLUMN
093600             MOVE 'Field is not in the list of valid values'
093700                                          TO WS-NEW-MESSAGE
093800             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
093900         END-IF
094000     END-IF.
094100
094200 3160-EXIT.
094300     EXIT.
094400
094500*****************************************************************
094600* Rule U2-15 - Child Of, at most 2 non-blank parents.           *
094700*****************************************************************
094800 3165-EDIT-CHILD-OF.
094900     MOVE ZEROES                      TO WS-CHILD-OF-COUNT.
095000     PERFORM 3166-COUNT-ONE-CHILD-OF THRU 3166-EXIT
095100             VARYING WS-CHILD-OF-IDX FROM 1 BY 1
095200             UNTIL WS-CHILD-OF-IDX > 2.
095300     IF WS-CHILD-OF-COUNT > 2
095400         MOVE 'Child Of'              TO WS-NEW-COLUMN
095500         MOVE 'Organism can have at most 2 parents'
095600                                       TO WS-NEW-MESSAGE
095700         PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
095800     END-IF.
095900
096000 3165-EXIT.
096100     EXIT.
096200
096300*****************************************************************
096400* Count one non-blank Child Of entry.                            *
096500*****************************************************************
096600 3166-COUNT-ONE-CHILD-OF.
096700     IF OR-CHILD-OF(WS-CHILD-OF-IDX) NOT = SPACES
096800         ADD 1 TO WS-CHILD-OF-COUNT
096900     END-IF.
097000
097100 3166-EXIT.
097200     EXIT.
097300
097400*****************************************************************
097500* Rule U2-16 - Pedigree, if present, http:// or https://.       *
097600*****************************************************************
097700 3170-EDIT-PEDIGREE.
097800     IF OR-PEDIGREE NOT = SPACES
097900         IF OR-PEDIGREE(1:7) NOT = 'http://'
098000            AND OR-PEDIGREE(1:8) NOT = 'https://'
098100             MOVE 'Pedigree'              TO WS-NEW-COLUMN
098200             MOVE 'Field must start with http:// or https://'
098300                                           TO WS-NEW-MESSAGE
098400             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
098500         END-IF
098600     END-IF.
098700
098800 3170-EXIT.
098900     EXIT.
099000
099100*****************************************************************
099200* Rule U2-17 - Health Status Term Source ID must be a missing-  *
099300* value token or a PATO:/EFO: term (label lookup is a NON-GOAL).*
099400*****************************************************************
099500 3175-EDIT-HEALTH-STATUS.
099600     PERFORM 3176-EDIT-ONE-HS-TERM THRU 3176-EXIT
099700             VARYING WS-HS-IDX FROM 1 BY 1 UNTIL WS-HS-IDX > 2.
099800
099900 3175-EXIT.
100000     EXIT.
100100
100200*****************************************************************
100300* Rule U2-17 for a single Health Status occurrence.              *
100400*****************************************************************
100500 3176-EDIT-ONE-HS-TERM.
100600     IF OR-HS-TERM(WS-HS-IDX) NOT = SPACES
100700            AND OR-HS-TERM(WS-HS-IDX) NOT = 'not applicable'
100800            AND OR-HS-TERM(WS-HS-IDX) NOT = 'not collected'
100900            AND OR-HS-TERM(WS-HS-IDX) NOT = 'not provided'
101000            AND OR-HS-TERM(WS-HS-IDX) NOT = 'restricted access'
101100         MOVE SPACES               TO WS-NORM-TERM
101200         MOVE OR-HS-TERM(WS-HS-IDX) TO WS-NORM-TERM
101300         PERFORM 3910-NORMALIZE-TERM THRU 3910-EXIT
101400         IF WS-NORM-TERM(1:5) NOT = 'PATO:'
101500                AND WS-NORM-TERM(1:4) NOT = 'EFO:'
101600             MOVE 'Health Status Term Source ID'
101700                                          TO WS-NEW-COLUMN
101800             MOVE 'Term Source ID must be PATO or EFO'
101900                                          TO WS-NEW-MESSAGE
102000             PERFORM 3900-ADD-FIELD-ERROR THRU 3900-EXIT
102100         END-IF
102200     END-IF.
102300
102400 3176-EXIT.
102500     EXIT.
102600
102700*****************************************************************
102800* Rule U2-18 - recommended-field warnings.  These never touch  *
102900* the field-error table - the record stays VALID - but the     *
103000* message text itself is built and filed in WS-REC-WARN-TABLE  *
103100* by 3980-SET-WARNING, not just a boolean switch flip.           *
103200*****************************************************************
103300 3180-EDIT-RECOMMENDED.
103400     IF OR-BIRTH-DATE = SPACES
103500         MOVE 'Birth Date'            TO WS-NEW-COLUMN
103600         PERFORM 3980-SET-WARNING     THRU 3980-EXIT
103700     END-IF.
103800     IF OR-BIRTH-DATE-UNIT = SPACES
103900         MOVE 'Birth Date Unit'       TO WS-NEW-COLUMN
104000         PERFORM 3980-SET-WARNING     THRU 3980-EXIT
104100     END-IF.
104200     IF OR-BREED = SPACES
104300         MOVE 'Breed'                 TO WS-NEW-COLUMN
104400         PERFORM 3980-SET-WARNING     THRU 3980-EXIT
104500     END-IF.
104600     IF OR-BREED-TERM = SPACES
104700         MOVE 'Breed Term Source ID'  TO WS-NEW-COLUMN
104800         PERFORM 3980-SET-WARNING     THRU 3980-EXIT
104900     END-IF.
105000     IF OR-HS-TEXT(1) = SPACES AND OR-HS-TERM(1) = SPACES
105100         MOVE 'Health Status'         TO WS-NEW-COLUMN
105200         PERFORM 3980-SET-WARNING     THRU 3980-EXIT
105300     END-IF.
105400
105500 3180-EXIT.
105600     EXIT.
105700
105800*****************************************************************
105900* Build the U2-18 warning text for one recommended column and   *
106000* file it in the per-record warning table (5 slots - one per    *
106100* column this rule watches).                                     *
106200*****************************************************************
106300 3980-SET-WARNING.
106400     MOVE 'Y'                        TO WS-WARNING-SW.
106500     IF WS-REC-WARN-COUNT < 5
106600         ADD 1                       TO WS-REC-WARN-COUNT
106700         SET WS-REC-WARN-IDX         TO WS-REC-WARN-COUNT
106800         STRING "Field '"              DELIMITED BY SIZE
106900                WS-NEW-COLUMN         DELIMITED BY SPACE
107000                "' is recommended but was not provided"
107100                                      DELIMITED BY SIZE
107200                INTO WS-REC-WARN-MSG(WS-REC-WARN-IDX)
107300         END-STRING
107400     END-IF.
107500
107600 3980-EXIT.
107700     EXIT.
107800
107900*****************************************************************
108000* Turn a leading underscore into a colon (e.g. OBI_0100026      *
108100* becomes OBI:0100026) unless the term already carries a colon. *
108200*****************************************************************
108300 3910-NORMALIZE-TERM.
108400     MOVE ZEROES                      TO WS-NORM-COLON-COUNT.
108500     INSPECT WS-NORM-TERM TALLYING WS-NORM-COLON-COUNT
108600              FOR ALL ':'.
108700     IF WS-NORM-COLON-COUNT = 0
108800         INSPECT WS-NORM-TERM REPLACING FIRST '_' BY ':'
108900     END-IF.
109000
109100 3910-EXIT.
109200     EXIT.
109300
109400*****************************************************************
109500* Add one field-error message.  Messages for a column already  *
109600* in the table are appended with '; ' (U5 join rule); a new     *
109700* column gets a new table entry.                                 *
109800*****************************************************************
109900 3900-ADD-FIELD-ERROR.
110000     MOVE 'N'                         TO WS-FE-FOUND-SW.
110100     PERFORM 3901-MATCH-ONE-COLUMN THRU 3901-EXIT
110200             VARYING WS-FE-SEARCH-IDX FROM 1 BY 1
110300             UNTIL WS-FE-SEARCH-IDX > WS-FIELD-ERROR-COUNT.
110400     IF NOT WS-FE-FOUND
110500        AND WS-FIELD-ERROR-COUNT < 25
110600         ADD 1 TO WS-FIELD-ERROR-COUNT
110700         SET WS-FE-IDX TO WS-FIELD-ERROR-COUNT
110800         MOVE WS-NEW-COLUMN            TO WS-FE-COLUMN(WS-FE-IDX)
110900         MOVE WS-NEW-MESSAGE           TO WS-FE-MESSAGE(WS-FE-IDX)
111000     END-IF.
111100
111200 3900-EXIT.
111300     EXIT.
111400
111500*****************************************************************
111600* If this table entry's column matches the new error's column,  *
111700* append the new message to the existing one with '; '.          *
111800*****************************************************************
111900 3901-MATCH-ONE-COLUMN.
112000     SET WS-FE-IDX TO WS-FE-SEARCH-IDX.
112100     IF WS-FE-COLUMN(WS-FE-IDX) = WS-NEW-COLUMN
112200         MOVE WS-FE-MESSAGE(WS-FE-IDX) TO WS-FE-OLD-MESSAGE
112300         STRING WS-FE-OLD-MESSAGE     DELIMITED BY SPACE
112400                '; '                  DELIMITED BY SIZE
112500                WS-NEW-MESSAGE        DELIMITED BY SIZE
112600                INTO WS-FE-MESSAGE(WS-FE-IDX)
112700         END-STRING
112800         MOVE 'Y'                     TO WS-FE-FOUND-SW
112900     END-IF.
113000
113100 3901-EXIT.
113200     EXIT.
113300
113400*****************************************************************
113500* Parse a numeric-text field (optional leading sign, optional   *
113600* decimal point, digits only) with no intrinsic FUNCTION verbs. *
113700* Result is left in WS-PARSE-VALUE; WS-PARSE-VALID-SW is 'N' on *
113800* any character that is not a digit, sign or decimal point, or  *
113900* on a second decimal point.                                     *
114000*****************************************************************
114100 3950-VALIDATE-NUMERIC-TEXT.
114200     MOVE 'Y'                         TO WS-PARSE-VALID-SW.
114300     MOVE 'N'                         TO WS-PARSE-DECIMAL-SW.
114400     MOVE ZEROES                      TO WS-PARSE-INT-VALUE
114500                                          WS-PARSE-FRAC-VALUE
114600                                          WS-PARSE-FRAC-DIGITS
114700                                          WS-PARSE-VALUE.
114800     MOVE +1                          TO WS-PARSE-SIGN-FACTOR.
114900     MOVE ZEROES                      TO WS-PARSE-LEN.
115000     PERFORM 3951-SCAN-LENGTH THRU 3951-EXIT
115100             VARYING WS-PARSE-IDX FROM 1 BY 1
115200             UNTIL WS-PARSE-IDX > 12
115300                OR WS-PARSE-CHAR(WS-PARSE-IDX) = SPACE.
115400     IF WS-PARSE-LEN = 0
115500         MOVE 'N'                     TO WS-PARSE-VALID-SW
115600     ELSE
115700         MOVE 1                       TO WS-PARSE-IDX
115800         IF WS-PARSE-CHAR(1) = '+'
115900             MOVE 2                   TO WS-PARSE-IDX
116000         ELSE
116100             IF WS-PARSE-CHAR(1) = '-'
116200                 MOVE -1              TO WS-PARSE-SIGN-FACTOR
116300                 MOVE 2               TO WS-PARSE-IDX
116400             END-IF
116500         END-IF
116600         IF WS-PARSE-IDX > WS-PARSE-LEN
116700             MOVE 'N'                 TO WS-PARSE-VALID-SW
116800         END-IF
116900         PERFORM 3952-PARSE-ONE-CHAR THRU 3952-EXIT
117000             VARYING WS-PARSE-IDX FROM WS-PARSE-IDX BY 1
117100             UNTIL WS-PARSE-IDX > WS-PARSE-LEN
117200                    OR NOT WS-PARSE-IS-VALID
117300         IF WS-PARSE-IS-VALID
117400             IF WS-PARSE-FRAC-DIGITS = 0
117500                 COMPUTE WS-PARSE-VALUE =
117600                     WS-PARSE-SIGN-FACTOR * WS-PARSE-INT-VALUE
117700             ELSE
117800                 COMPUTE WS-PARSE-VALUE =
117900                     WS-PARSE-SIGN-FACTOR *
118000                        (WS-PARSE-INT-VALUE +
118100                         (WS-PARSE-FRAC-VALUE /
118200                            (10 ** WS-PARSE-FRAC-DIGITS)))
118300             END-IF
118400         END-IF
118500     END-IF.
118600
118700 3950-EXIT.
118800     EXIT.
118900
119000*****************************************************************
119100* Scan for the first trailing space to get the text length.     *
119200*****************************************************************
119300 3951-SCAN-LENGTH.
119400     MOVE WS-PARSE-IDX                TO WS-PARSE-LEN.
119500
119600 3951-EXIT.
119700     EXIT.
119800
119900*****************************************************************
120000* Classify and accumulate a single character of the numeric     *
120100* text - digit, decimal point, or (via WS-PARSE-VALID-SW) an    *
120200* illegal character.                                             *
120300*****************************************************************
120400 3952-PARSE-ONE-CHAR.
120500     IF WS-PARSE-CHAR(WS-PARSE-IDX) = '.'
120600         IF WS-PARSE-SEEN-DECIMAL
120700             MOVE 'N'                 TO WS-PARSE-VALID-SW
120800         ELSE
120900             MOVE 'Y'                 TO WS-PARSE-DECIMAL-SW
121000         END-IF
121100     ELSE
121200         IF WS-PARSE-CHAR(WS-PARSE-IDX) NUMERIC
121300             MOVE WS-PARSE-CHAR(WS-PARSE-IDX) TO WS-PARSE-DIGIT
121400             IF WS-PARSE-SEEN-DECIMAL
121500                 COMPUTE WS-PARSE-FRAC-VALUE =
121600                     WS-PARSE-FRAC-VALUE * 10 + WS-PARSE-DIGIT
121700                 ADD 1 TO WS-PARSE-FRAC-DIGITS
121800             ELSE
121900                 COMPUTE WS-PARSE-INT-VALUE =
122000                     WS-PARSE-INT-VALUE * 10 + WS-PARSE-DIGIT
122100             END-IF
122200         ELSE
122300             MOVE 'N'                 TO WS-PARSE-VALID-SW
122400         END-IF
122500     END-IF.
122600
122700 3952-EXIT.
122800     EXIT.
122900
123000*****************************************************************
123100* U3 - relationship validation over the valid-organism table.   *
123200* Runs after the read loop closes so every parent id can be     *
123300* resolved regardless of the order the rows arrived in.          *
123400*****************************************************************
123500 5000-VALIDATE-RELATIONSHIPS.
123600     PERFORM 5010-VALIDATE-ONE-CHILD THRU 5010-EXIT
123700             VARYING WS-CHILD-IDX FROM 1 BY 1
123800             UNTIL WS-CHILD-IDX > WS-VALID-ORGANISM-COUNT.
123900
124000 5000-EXIT.
124100     EXIT.
124200
124300*****************************************************************
124400* Check both Child Of parent slots for one valid organism.      *
124500*****************************************************************
124600 5010-VALIDATE-ONE-CHILD.
124700     MOVE 'N'                  TO WS-RELERR-SW.
124800     PERFORM 5020-VALIDATE-ONE-SLOT THRU 5020-EXIT
124900             VARYING WS-CHILD-OF-IDX FROM 1 BY 1
125000             UNTIL WS-CHILD-OF-IDX > 2.
125100     IF WS-RECORD-HAS-RELERR
125200         ADD 1                  TO WS-RELERR-COUNT
125300     END-IF.
125400
125500 5010-EXIT.
125600     EXIT.
125700
125800*****************************************************************
125900* Resolve one Child Of parent slot, if non-blank, and edit it.  *
126000*****************************************************************
126100 5020-VALIDATE-ONE-SLOT.
126200     MOVE WS-VO-CHILD-OF(WS-CHILD-IDX, WS-CHILD-OF-IDX)
126300                               TO WS-PARENT-SAMPLE-NAME.
126400     IF WS-PARENT-SAMPLE-NAME NOT = SPACES
126500            AND WS-PARENT-SAMPLE-NAME NOT = 'restricted access'
126600         PERFORM 5100-EDIT-ONE-PARENT THRU 5100-EXIT
126700     END-IF.
126800
126900 5020-EXIT.
127000     EXIT.
127100
127200*****************************************************************
127300* Rules U3-1 through U3-4 for a single Child Of parent id.      *
127400*****************************************************************
127500 5100-EDIT-ONE-PARENT.
127600     MOVE ZEROES                      TO WS-PARENT-IDX.
127700     PERFORM 5110-MATCH-ONE-PARENT THRU 5110-EXIT
127800             VARYING WS-VO-SEARCH-IDX FROM 1 BY 1
127900             UNTIL WS-VO-SEARCH-IDX > WS-VALID-ORGANISM-COUNT.
128000     IF WS-PARENT-IDX = ZEROES
128100         STRING "Relationships part: no entity '"
128200                                        DELIMITED BY SIZE
128300                WS-PARENT-SAMPLE-NAME(1:20) DELIMITED BY SIZE
128400                "' found"              DELIMITED BY SIZE
128500                INTO WS-NEW-MESSAGE
128600         END-STRING
128700         MOVE 'Y'               TO WS-VO-RELERR-SW(WS-CHILD-IDX)
128800                                        WS-RELERR-SW
128900         MOVE 'Child Of'               TO WS-NEW-COLUMN
129000         PERFORM 5900-DISPLAY-RELERR   THRU 5900-EXIT
129100     ELSE
129200         IF WS-VO-ORGANISM(WS-CHILD-IDX) NOT = SPACES
129300                AND WS-VO-ORGANISM(WS-PARENT-IDX) NOT = SPACES
129400                AND WS-VO-ORGANISM(WS-CHILD-IDX)
129500                       NOT = WS-VO-ORGANISM(WS-PARENT-IDX)
129600             STRING "Relationships part: the specie of the child"
129700                                        DELIMITED BY SIZE
129800                    " '"                DELIMITED BY SIZE
129900                    WS-VO-SAMPLE-NAME(WS-CHILD-IDX)(1:20)
130000                                        DELIMITED BY SIZE
130100                    "' doesn't match the specie of the parent '"
130200                                        DELIMITED BY SIZE
130300                    WS-PARENT-SAMPLE-NAME(1:20) DELIMITED BY SIZE
130400                    "'"                 DELIMITED BY SIZE
130500                    INTO WS-NEW-MESSAGE
130600             END-STRING
130700             MOVE 'Y'           TO WS-VO-RELERR-SW(WS-CHILD-IDX)
130800                                    WS-RELERR-SW
130900             MOVE 'Child Of'           TO WS-NEW-COLUMN
131000             PERFORM 5900-DISPLAY-RELERR THRU 5900-EXIT
131100         END-IF
131200         IF WS-VO-MATERIAL(WS-PARENT-IDX) NOT = 'organism'
131300             STRING "Relationships part: referenced entity '"
131400                                        DELIMITED BY SIZE
131500                    WS-PARENT-SAMPLE-NAME(1:20) DELIMITED BY SIZE
131600                    "' does not match condition 'should be"
131700                                        DELIMITED BY SIZE
131800                    " organism'"        DELIMITED BY SIZE
131900                    INTO WS-NEW-MESSAGE
132000             END-STRING
132100             MOVE 'Y'           TO WS-VO-RELERR-SW(WS-CHILD-IDX)
132200                                    WS-RELERR-SW
132300             MOVE 'Child Of'           TO WS-NEW-COLUMN
132400             PERFORM 5900-DISPLAY-RELERR THRU 5900-EXIT
132500         END-IF
132600         PERFORM 5120-CHECK-CIRCULAR THRU 5120-EXIT
132700                 VARYING WS-PARENT-SLOT-IDX FROM 1 BY 1
132800                 UNTIL WS-PARENT-SLOT-IDX > 2
132900     END-IF.
133000
133100 5100-EXIT.
133200     EXIT.
133300
133400*****************************************************************
133500* Search the valid-organism table for a sample name.            *
133600*****************************************************************
133700 5110-MATCH-ONE-PARENT.
133800     IF WS-VO-SAMPLE-NAME(WS-VO-SEARCH-IDX)
133900            = WS-PARENT-SAMPLE-NAME
134000         MOVE WS-VO-SEARCH-IDX         TO WS-PARENT-IDX
134100     END-IF.
134200
134300 5110-EXIT.
134400     EXIT.
134500
134600*****************************************************************
134700* Rule U3-4 - circularity: does the parent list this child as   *
134800* one of its own parents?                                        *
134900*****************************************************************
135000 5120-CHECK-CIRCULAR.
135100     IF WS-VO-CHILD-OF(WS-PARENT-IDX, WS-PARENT-SLOT-IDX)
135200            = WS-VO-SAMPLE-NAME(WS-CHILD-IDX)
135300         STRING "Relationships part: parent '"
135400                                DELIMITED BY SIZE
135500                WS-PARENT-SAMPLE-NAME(1:20) DELIMITED BY SIZE
135600                "' is listing the child as its parent"
135700                                DELIMITED BY SIZE
135800                INTO WS-NEW-MESSAGE
135900         END-STRING
136000         MOVE 'Y'           TO WS-VO-RELERR-SW(WS-CHILD-IDX)
136100                                WS-RELERR-SW
136200         MOVE 'Child Of'           TO WS-NEW-COLUMN
136300         PERFORM 5900-DISPLAY-RELERR THRU 5900-EXIT
136400     END-IF.
136500
136600 5120-EXIT.
136700     EXIT.
136800
136900*****************************************************************
137000* A relationship error is reported on ERROR-OUT the same way a  *
137100* field error is, but it never invalidates the record (U3 keeps *
137200* the record VALID; only the relationship-error counter moves). *
137300*****************************************************************
137400 5900-DISPLAY-RELERR.
137500     MOVE 'FAANG ORGANISM'            TO ER-SHEET.
137600     MOVE WS-VO-SAMPLE-NAME(WS-CHILD-IDX) TO ER-SAMPLE.
137700     MOVE WS-NEW-COLUMN               TO ER-COLUMN.
137800     MOVE WS-NEW-MESSAGE              TO ER-MESSAGE.
137900     WRITE ERROR-OUT-RECORD FROM ER-ERROR-DETAIL.
138000     MOVE FS-ERR-OUT                  TO FS-FILE-STATUS.
138100     MOVE 'ERROR-OUT'(1:8)            TO FS-FILE-NAME.
138200     MOVE FC-WRITE                    TO FS-OPERATION.
138300     MOVE '5900'                      TO FS-PARAGRAPH.
138400     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
138500
138600 5900-EXIT.
138700     EXIT.
138800
138900*****************************************************************
139000* U5 - flatten one invalid record's field-error table onto      *
139100* ERROR-OUT.  The column names were set at literal call sites   *
139200* in the 31nn rule paragraphs, so no separate name-mapping table*
139300* is needed here.                                                *
139400*****************************************************************
139500 4000-BUILD-ERROR-DETAIL.
139600     PERFORM 4010-WRITE-ONE-ERROR THRU 4010-EXIT
139700             VARYING WS-FE-IDX FROM 1 BY 1
139800             UNTIL WS-FE-IDX > WS-FIELD-ERROR-COUNT.
139900
140000 4000-EXIT.
140100     EXIT.
140200
140300*****************************************************************
140400* Write one field-error row to ERROR-OUT.                        *
140500*****************************************************************
140600 4010-WRITE-ONE-ERROR.
140700     MOVE 'FAANG ORGANISM'        TO ER-SHEET.
140800     MOVE WS-SAMPLE-ID            TO ER-SAMPLE.
140900     MOVE WS-FE-COLUMN(WS-FE-IDX) TO ER-COLUMN.
141000     MOVE WS-FE-MESSAGE(WS-FE-IDX) TO ER-MESSAGE.
141100     WRITE ERROR-OUT-RECORD FROM ER-ERROR-DETAIL.
141200     MOVE FS-ERR-OUT              TO FS-FILE-STATUS.
141300     MOVE 'ERROR-OUT'(1:8)        TO FS-FILE-NAME.
141400     MOVE FC-WRITE                TO FS-OPERATION.
141500     MOVE '4000'                  TO FS-PARAGRAPH.
141600     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
141700
141800 4010-EXIT.
141900     EXIT.
142000
142100*****************************************************************
142200* Rule U2-18 - the record stayed VALID, but drop its recommend- *
142300* ed-field warning text to the trace log (UPSI-0 ON) so an      *
142400* operator running with the trace PARM set can see the actual   *
142500* message text, not just the WARNINGS counter on the report.    *
142600*****************************************************************
142700 4020-DISPLAY-WARNINGS.
142800     IF WS-TRACE-REQUESTED
142900         PERFORM 4021-DISPLAY-ONE-WARNING THRU 4021-EXIT
143000                 VARYING WS-REC-WARN-IDX FROM 1 BY 1
143100                 UNTIL WS-REC-WARN-IDX > WS-REC-WARN-COUNT
143200     END-IF.
143300
143400 4020-EXIT.
143500     EXIT.
143600
143700 4021-DISPLAY-ONE-WARNING.
143800     DISPLAY WS-SAMPLE-ID ' WARNING: '
143900             WS-REC-WARN-MSG(WS-REC-WARN-IDX).
144000
144100 4021-EXIT.
144200     EXIT.
144300
144400*****************************************************************
144500* U6 - BioSample export, one call per valid organism in the     *
144600* working table.                                                 *
144700*****************************************************************
144800 6000-BUILD-EXPORT-ALL.
144900     PERFORM 6100-BUILD-EXPORT-LINES THRU 6100-EXIT
145000             VARYING WS-VO-IDX FROM 1 BY 1
145100             UNTIL WS-VO-IDX > WS-VALID-ORGANISM-COUNT.
145200
145300 6000-EXIT.
145400     EXIT.
145500
145600*****************************************************************
145700* Material, Organism and Sex lines always emit; Birth Date,     *
145800* Breed, Health Status and Child Of lines emit only when the    *
145900* source value is present, per rule U6.                          *
146000*****************************************************************
146100 6100-BUILD-EXPORT-LINES.
146200     MOVE WS-VO-SAMPLE-NAME(WS-VO-IDX) TO EX-SAMPLE.
146300     MOVE 'material'                  TO EX-CHARACTERISTIC.
146400     MOVE WS-VO-MATERIAL(WS-VO-IDX)   TO EX-TEXT.
146500     MOVE SPACES                      TO EX-UNIT.
146600     MOVE WS-VO-MATERIAL-TERM(WS-VO-IDX) TO WS-NORM-TERM.
146700     PERFORM 6900-NORMALIZE-TERM-URL  THRU 6900-EXIT.
146800     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
146900
147000     MOVE 'organism'                  TO EX-CHARACTERISTIC.
147100     MOVE WS-VO-ORGANISM(WS-VO-IDX)   TO EX-TEXT.
147200     MOVE WS-VO-ORGANISM-TERM(WS-VO-IDX) TO WS-NORM-TERM.
147300     PERFORM 6900-NORMALIZE-TERM-URL  THRU 6900-EXIT.
147400     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
147500
147600     MOVE 'sex'                       TO EX-CHARACTERISTIC.
147700     MOVE WS-VO-SEX(WS-VO-IDX)        TO EX-TEXT.
147800     MOVE WS-VO-SEX-TERM(WS-VO-IDX)   TO WS-NORM-TERM.
147900     PERFORM 6900-NORMALIZE-TERM-URL  THRU 6900-EXIT.
148000     PERFORM 6950-WRITE-EXPORT-LINE   THRU 6950-EXIT.
148100
148200     IF WS-VO-BIRTH-DATE(WS-VO-IDX) NOT = SPACES
148300         MOVE 'birth date'            TO EX-CHARACTERISTIC
148400         MOVE WS-VO-BIRTH-DATE(WS-VO-IDX) TO EX-TEXT
148500         MOVE WS-VO-BIRTH-DATE-UNIT(WS-VO-IDX) TO EX-UNIT
148600         MOVE SPACES                  TO EX-ONT-URL
148700         PERFORM 6950-WRITE-EXPORT-LINE THRU 6950-EXIT
148800     END-IF.
148900
149000     IF WS-VO-BREED(WS-VO-IDX) NOT = SPACES
149100         MOVE 'breed'                 TO EX-CHARACTERISTIC
149200         MOVE WS-VO-BREED(WS-VO-IDX)  TO EX-TEXT
149300         MOVE SPACES                  TO EX-UNIT
149400         MOVE WS-VO-BREED-TERM(WS-VO-IDX) TO WS-NORM-TERM
149500         PERFORM 6900-NORMALIZE-TERM-URL THRU 6900-EXIT
149600         PERFORM 6950-WRITE-EXPORT-LINE THRU 6950-EXIT
149700     END-IF.
149800
149900     PERFORM 6110-BUILD-ONE-HS-LINE THRU 6110-EXIT
150000             VARYING WS-HS-IDX FROM 1 BY 1 UNTIL WS-HS-IDX > 2.
150100
150200     PERFORM 6120-BUILD-ONE-CHILD-LINE THRU 6120-EXIT
150300             VARYING WS-CHILD-OF-IDX FROM 1 BY 1
150400             UNTIL WS-CHILD-OF-IDX > 2.
150500
150600 6100-EXIT.
150700     EXIT.
150800
150900*****************************************************************
151000* Emit one Health Status export line, if the occurrence is not  *
151100* entirely blank.                                                *
151200*****************************************************************
151300 6110-BUILD-ONE-HS-LINE.
151400     IF WS-VO-HS-TEXT(WS-VO-IDX, WS-HS-IDX) NOT = SPACES
151500            OR WS-VO-HS-TERM(WS-VO-IDX, WS-HS-IDX) NOT = SPACES
151600         MOVE 'health status'         TO EX-CHARACTERISTIC
151700         MOVE WS-VO-HS-TEXT(WS-VO-IDX, WS-HS-IDX) TO EX-TEXT
151800         MOVE SPACES                  TO EX-UNIT
151900         MOVE WS-VO-HS-TERM(WS-VO-IDX, WS-HS-IDX) TO WS-NORM-TERM
152000         PERFORM 6900-NORMALIZE-TERM-URL THRU 6900-EXIT
152100         PERFORM 6950-WRITE-EXPORT-LINE THRU 6950-EXIT
152200     END-IF.
152300
152400 6110-EXIT.
152500     EXIT.
152600
152700*****************************************************************
152800* Emit one Child Of export line, if the parent slot is filled.  *
152900*****************************************************************
153000 6120-BUILD-ONE-CHILD-LINE.
153100     IF WS-VO-CHILD-OF(WS-VO-IDX, WS-CHILD-OF-IDX) NOT = SPACES
153200         MOVE 'child of'              TO EX-CHARACTERISTIC
153300         MOVE WS-VO-CHILD-OF(WS-VO-IDX, WS-CHILD-OF-IDX)
153400                                       TO EX-TEXT
153500         MOVE SPACES                  TO EX-UNIT
153600         MOVE SPACES                  TO EX-ONT-URL
153700         PERFORM 6950-WRITE-EXPORT-LINE THRU 6950-EXIT
153800     END-IF.
153900
154000 6120-EXIT.
154100     EXIT.
154200
154300*****************************************************************
154400* U6 - term-URL normalization: blank/restricted access term     *
154500* yields a blank URL; otherwise underscore-to-colon normalize   *
154600* then colon-to-underscore inside the OBO PURL prefix.           *
154700*****************************************************************
154800 6900-NORMALIZE-TERM-URL.
154900     MOVE SPACES                      TO EX-ONT-URL.
155000     IF WS-NORM-TERM NOT = SPACES
155100            AND WS-NORM-TERM NOT = 'restricted access'
155200         PERFORM 3910-NORMALIZE-TERM  THRU 3910-EXIT
155300         MOVE WS-NORM-TERM            TO WS-URL-TERM
155400         INSPECT WS-URL-TERM REPLACING ALL ':' BY '_'
155500         STRING WS-OBO-PREFIX          DELIMITED BY SIZE
155600                WS-URL-TERM            DELIMITED BY SPACE
155700                INTO EX-ONT-URL
155800         END-STRING
155900     END-IF.
156000
156100 6900-EXIT.
156200     EXIT.
156300
156400*****************************************************************
156500* Write one BioSample export line.                              *
156600*****************************************************************
156700 6950-WRITE-EXPORT-LINE.
156800     WRITE EXPORT-OUT-RECORD FROM EX-EXPORT-LINE.
156900     MOVE FS-EXP-OUT                  TO FS-FILE-STATUS.
157000     MOVE 'EXPORT-OUT'(1:8)           TO FS-FILE-NAME.
157100     MOVE FC-WRITE                    TO FS-OPERATION.
157200     MOVE '6950'                      TO FS-PARAGRAPH.
157300     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
157400
157500 6950-EXIT.
157600     EXIT.
157700
157800*****************************************************************
157900* U4 - print the summary report (L4).  REPORT-OUT is SYSOUT in  *
158000* this shop; batch print files go through DISPLAY, not an FD.   *
158100*****************************************************************
158200 8000-PRINT-REPORT.
158300     DISPLAY 'FAANG Organism Validation Report'.
158400     DISPLAY '========================================'.
158500     DISPLAY ' '.
158600     MOVE WS-TOTAL-COUNT               TO WS-PRINT-COUNT.
158700     MOVE SPACES                      TO WS-PRINT-LINE.
158800     STRING 'Total organisms processed: '  DELIMITED BY SIZE
158900            WS-PRINT-COUNT                  DELIMITED BY SIZE
159000            INTO WS-PRINT-LINE
159100     END-STRING.
159200     DISPLAY WS-PRINT-LINE.
159300     MOVE WS-VALID-COUNT               TO WS-PRINT-COUNT.
159400     MOVE SPACES                      TO WS-PRINT-LINE.
159500     STRING 'Valid organisms: '            DELIMITED BY SIZE
159600            WS-PRINT-COUNT                  DELIMITED BY SIZE
159700            INTO WS-PRINT-LINE
159800     END-STRING.
159900     DISPLAY WS-PRINT-LINE.
160000     MOVE WS-INVALID-COUNT             TO WS-PRINT-COUNT.
160100     MOVE SPACES                      TO WS-PRINT-LINE.
160200     STRING 'Invalid organisms: '          DELIMITED BY SIZE
160300            WS-PRINT-COUNT                  DELIMITED BY SIZE
160400            INTO WS-PRINT-LINE
160500     END-STRING.
160600     DISPLAY WS-PRINT-LINE.
160700     IF WS-INVALID-COUNT = 0
160800         DISPLAY 'All records are valid.'
160900     END-IF.
161000
161100 8000-EXIT.
161200     EXIT.
161300
161400*****************************************************************
161500* Close the files and end the run.                               *
161600*****************************************************************
161700 9000-TERMINATE.
161800     CLOSE ORGANISM-IN.
161900     CLOSE ERROR-OUT.
162000     CLOSE EXPORT-OUT.
162100
162200 9000-EXIT.
162300     EXIT.
162400
162500*****************************************************************
162600* Shared file-status check and abend routine - see ZFAMABN.     * WO-7015 
162700*****************************************************************
162800     COPY ZFAMABN.
