000100*****************************************************************
000200* CBL RESIDENT                                                  *
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    ZFAM206.
000500 AUTHOR.        Sandra Feldman-Torres.
000600 INSTALLATION.  WALMART LABS - DATA QUALITY GROUP.
000700 DATE-WRITTEN.  1995-03-20.
000800 DATE-COMPILED.
000900 SECURITY.      COMPANY CONFIDENTIAL.
001000*****************************************************************
001100*                                                               *
001200* FAANG TELEOST-EMBRYO VALIDATION BATCH.                        *
001300*                                                                *
001400* Reads the teleost-embryo intake extract (EMBRYO-IN) and       *
001500* applies the U8 ruleset one rule at a time in the order the    *
001600* business gave it to us - the FIRST rule a record fails is the *
001700* only message that record gets, and no further rule runs      *
001800* against it.  No export file for this batch - embryo rows do   *
001900* not feed the BioSample archive submission, only the printed   *
002000* summary.                                                       *
002100*                                                                *
002200* Date       UserID    Description                              *
002300* ---------- --------  ----------------------------------------- *
002400* 1995-03-20 SFT       Original - required-field gate and       * WO-5820 
002500*                      Material/Project rule.                   * WO-5820 
002600* 1995-11-02 SFT       Added Origin/Reproductive Strategy/       *WO-5895 
002700*                      Hatching code-list edits.                 *WO-5895 
002800* 1997-04-14 GMK       Added water-temperature, degree-days and * WO-6210 
002900*                      growth-media unit edits.                  *WO-6210 
003000* 1998-09-02 RJ        Batch rework - file-status handling      * WO-6402 
003100*                      moved into COPY ZFAMMSG/COPY ZFAMABN.    * WO-6402 
003200* 1998-12-15 SFT       Y2K - run-date banner uses 4-digit year. * WO-6488 
003300* 2001-06-05 GMK       Added Somite Number/Salinity unit edits  * WO-6903 
003400*                      and the Photoperiod pattern check.        *WO-6903 
003500* 2004-08-30 RF        Added Generations From Wild numeric/unit * WO-7350 
003600*                      edit.                                     *WO-7350 
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS WS-SIGN-CLASS   IS '+' '-'
004300     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
004400            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EMBRYO-IN    ASSIGN TO EMBIN
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS FS-EMB-IN.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  EMBRYO-IN
005400     LABEL RECORDS ARE STANDARD
005500     RECORDING MODE IS F.
005600 01  EMBRYO-IN-RECORD       PIC X(400).
005700
005800 WORKING-STORAGE SECTION.
005900
006000*****************************************************************
006100* DEFINE LOCAL VARIABLES                                        *
006200*****************************************************************
006300 01  WS-EOF-EMBRYO           PIC  X(01) VALUE 'N'.
006400     88  WS-END-OF-EMBRYO               VALUE 'Y'.
006500
006600 01  FS-EMB-IN               PIC  X(02) VALUE SPACES.
006700
006800 01  WS-RUN-DATE.
006900     05  WS-RUN-YEAR         PIC  9(04).
007000     05  WS-RUN-MONTH        PIC  9(02).
007100     05  WS-RUN-DAY          PIC  9(02).
007200 01  WS-RUN-DATE-RAW.
007300     05  WS-RUN-YY           PIC  9(02).
007400     05  WS-RUN-MM           PIC  9(02).
007500     05  WS-RUN-DD           PIC  9(02).
007600 01  WS-RUN-CENTURY          PIC  9(02) COMP VALUE ZEROES.
007700
007800 01  WS-TOTAL-COUNT          PIC  9(05) COMP VALUE ZEROES.
007900 01  WS-VALID-COUNT          PIC  9(05) COMP VALUE ZEROES.
008000 01  WS-INVALID-COUNT        PIC  9(05) COMP VALUE ZEROES.
008100
008200*****************************************************************
008300* U8 stops at the first rule a record fails, so one record only *
008400* ever carries one violation.  WS-VIOLATION-SW is tested before *
008500* every rule paragraph is PERFORMed and again before every      *
008600* field checked inside a multi-field rule (1, 2, 7).             *
008700*****************************************************************
008800 01  WS-VIOLATION-SW         PIC  X(01) VALUE 'N'.
008900     88  WS-VIOLATION-FOUND             VALUE 'Y'.
009000 01  WS-VIOL-FIELD           PIC  X(30) VALUE SPACES.
009100 01  WS-VIOL-MESSAGE         PIC  X(80) VALUE SPACES.
009200
009300*****************************************************************
009400* Batch-level invalid-record table for the report - one entry   *
009500* per invalid record, one message per entry (first-rule-wins).  *
009600*****************************************************************
009700 01  WS-INVALID-TABLE.
009800     05  WS-INV-ENTRY         OCCURS 500 TIMES
009900                              INDEXED BY WS-INV-IDX.
010000         10  WS-INV-NAME       PIC X(20).
010100         10  WS-INV-INDEX      PIC 9(05).
010200         10  WS-INV-FIELD      PIC X(30).
010300         10  WS-INV-MSG        PIC X(80).
010400
010500*****************************************************************
010600* Missing-value tokens shared across most of the U8 unit edits. *
010700* 'restricted access' runs 17 bytes - a few of the intake       *
010800* columns (Hatching, the two X(10) unit fields, Degree Days     *
010900* Unit, Growth Media, Photoperiod) are narrower than that, so   *
011000* their own edits below compare against 'restricted access'     *
011100* reference-modified down to the column's own width, not the   *
011200* full 20-byte entry here.                                       *
011300*****************************************************************
011400 01  WS-MISSING-VALUE-DATA.
011500     05  FILLER               PIC X(20) VALUE 'not applicable'.
011600     05  FILLER               PIC X(20) VALUE 'not collected'.
011700     05  FILLER               PIC X(20) VALUE 'not provided'.
011800     05  FILLER               PIC X(20) VALUE 'restricted access'.
011900 01  WS-MISSING-VALUE-TABLE REDEFINES WS-MISSING-VALUE-DATA.
012000     05  WS-MV-ENTRY          PIC X(20) OCCURS 04 TIMES
012100                              INDEXED BY WS-MV-IDX.
012200 01  WS-MV-FOUND-SW          PIC  X(01) VALUE 'N'.
012300     88  WS-MV-IS-TOKEN                 VALUE 'Y'.
012400
012500*****************************************************************
012600* Code-list tables for the larger enumerated fields (rules U8-3,*
012700* U8-4, U8-9).  Source order is not guaranteed, so a plain      *
012800* SEARCH is used, not SEARCH ALL.                                *
012900*****************************************************************
013000 01  WS-ORIGIN-DATA.
013100     05  FILLER    PIC X(30) VALUE 'Domesticated diploid'.
013200     05  FILLER    PIC X(30) VALUE 'Domesticated Double-haploid'.
013300     05  FILLER    PIC X(30) VALUE 'Domesticated Isogenic'.
013400     05  FILLER    PIC X(30) VALUE 'Wild'.
013500     05  FILLER    PIC X(30) VALUE 'restricted access'.
013600 01  WS-ORIGIN-TABLE REDEFINES WS-ORIGIN-DATA.
013700     05  WS-OR-ENTRY          PIC X(30) OCCURS 05 TIMES
013800                              INDEXED BY WS-OR-IDX.
013900
014000 01  WS-REPRO-DATA.
014100     05  FILLER    PIC X(30) VALUE 'gonochoric'.
014200     05  FILLER    PIC X(30) VALUE 'simultaneous hermaphrodite'.
014300     05  FILLER    PIC X(30) VALUE 'successive hermaphrodite'.
014400     05  FILLER    PIC X(30) VALUE 'restricted access'.
014500 01  WS-REPRO-TABLE REDEFINES WS-REPRO-DATA.
014600     05  WS-RS-ENTRY          PIC X(30) OCCURS 04 TIMES
014700                              INDEXED BY WS-RS-IDX.
014800
014900 01  WS-GROWTH-MEDIA-DATA.
015000     05  FILLER               PIC X(15) VALUE 'Water'.
015100     05  FILLER               PIC X(15) VALUE 'Growing medium'.
015200     05  FILLER               PIC X(15) VALUE 'restricted acce'.
015300 01  WS-GROWTH-MEDIA-TABLE REDEFINES WS-GROWTH-MEDIA-DATA.
015400     05  WS-GM-ENTRY          PIC X(15) OCCURS 03 TIMES
015500                              INDEXED BY WS-GM-IDX.
015600
015700*****************************************************************
015800* Photoperiod pattern work area (rule U8-13) - split on the     *
015900* fixed 'L:' separator and trailing 'D', then each half must be *
016000* 1 or 2 numeric digits between 1 and 24.                        *
016100*****************************************************************
016200 01  WS-PH-FIRST              PIC  X(04) VALUE SPACES.
016300 01  WS-PH-REMAIN             PIC  X(11) VALUE SPACES.
016400 01  WS-PH-SECOND             PIC  X(04) VALUE SPACES.
016500 01  WS-PH-TRAILER            PIC  X(11) VALUE SPACES.
016600 01  WS-PH-OK-SW              PIC  X(01) VALUE 'Y'.
016700     88  WS-PH-PATTERN-OK               VALUE 'Y'.
016800 01  WS-PH-CHECK-VALUE        PIC  X(04) VALUE SPACES.
016900 01  WS-PH-CHECK-NUM          PIC  9(02) VALUE ZEROES.
017000 01  WS-PH-CHECK-OK-SW        PIC  X(01) VALUE 'Y'.
017100     88  WS-PH-CHECK-OK                 VALUE 'Y'.
017200
017300*****************************************************************
017400* Generations-From-Wild manual numeric-text scan (rule U8-14) - *
017500* digit-by-digit, trailing spaces allowed, no intrinsic          *
017600* FUNCTION verbs.                                                *
017700*****************************************************************
017800 01  WS-GFW-IDX               PIC  9(02) COMP VALUE ZEROES.
017900 01  WS-GFW-CHAR               PIC  X(01) VALUE SPACES.
018000 01  WS-GFW-NUMERIC-SW         PIC  X(01) VALUE 'Y'.
018100     88  WS-GFW-IS-NUMERIC               VALUE 'Y'.
018200 01  WS-GFW-DIGIT-SEEN-SW      PIC  X(01) VALUE 'N'.
018300 01  WS-GFW-TRAILING-SW        PIC  X(01) VALUE 'N'.
018400
018500*****************************************************************
018600* Print-line work area for the summary report.                  *
018700*****************************************************************
018800 01  WS-PRINT-LINE            PIC  X(60) VALUE SPACES.
018900 01  WS-PRINT-COUNT           PIC  9(05) VALUE ZEROES.
019000
019100     COPY ZFAMEMB.
019200     COPY ZFAMMSG.
019300
019400 PROCEDURE DIVISION.
019500
019600*****************************************************************
019700* 0000-MAIN - driver.  Validate/classify each embryo row, then  *
019800* print the summary once the read loop has closed.               *
019900*****************************************************************
020000 0000-MAIN.
020100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
020200     PERFORM 2000-PROCESS-EMBRYOS     THRU 2000-EXIT
020300             UNTIL WS-END-OF-EMBRYO.
020400     PERFORM 8000-PRINT-REPORT        THRU 8000-EXIT.
020500     PERFORM 9000-TERMINATE           THRU 9000-EXIT.
020600     STOP RUN.
020700
020800*****************************************************************
020900* Derive the 4-digit run date (Y2K windowing, no FUNCTION verbs)*
021000* open the file and prime the read loop.                         *
021100*****************************************************************
021200 1000-INITIALIZE.
021300     ACCEPT WS-RUN-DATE-RAW FROM DATE.
021400     IF WS-RUN-YY < 50
021500         MOVE 20                      TO WS-RUN-CENTURY
021600     ELSE
021700         MOVE 19                      TO WS-RUN-CENTURY
021800     END-IF.
021900     COMPUTE WS-RUN-YEAR = WS-RUN-CENTURY * 100 + WS-RUN-YY.
022000     MOVE WS-RUN-MM                   TO WS-RUN-MONTH.
022100     MOVE WS-RUN-DD                   TO WS-RUN-DAY.
022200
022300     OPEN INPUT EMBRYO-IN.
022400     MOVE FS-EMB-IN                   TO FS-FILE-STATUS.
022500     MOVE 'EMBIN'                     TO FS-FILE-NAME.
022600     MOVE FC-OPEN                     TO FS-OPERATION.
022700     MOVE '1000'                      TO FS-PARAGRAPH.
022800     PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT.
022900
023000     MOVE ZEROES                      TO WS-TOTAL-COUNT
023100                                          WS-VALID-COUNT
023200                                          WS-INVALID-COUNT.
023300     PERFORM 1100-READ-EMBRYO         THRU 1100-EXIT.
023400
023500 1000-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* Read one embryo row and unload it into TE-EMBRYO-RECORD.      *
024000*****************************************************************
024100 1100-READ-EMBRYO.
024200     READ EMBRYO-IN INTO TE-EMBRYO-RECORD
024300         AT END
024400             MOVE 'Y'                 TO WS-EOF-EMBRYO
024500     END-READ.
024600     IF NOT WS-END-OF-EMBRYO
024700         MOVE FS-EMB-IN                TO FS-FILE-STATUS
024800         MOVE 'EMBIN'                  TO FS-FILE-NAME
024900         MOVE FC-READ                 TO FS-OPERATION
025000         MOVE '1100'                  TO FS-PARAGRAPH
025100         PERFORM 9990-CHECK-FILE-STATUS THRU 9990-EXIT
025200     END-IF.
025300
025400 1100-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* U8 driver - validate the current row, classify it, save its   *
025900* one violation (if any) for the report, read the next row.      *
026000*****************************************************************
026100 2000-PROCESS-EMBRYOS.
026200     ADD 1 TO WS-TOTAL-COUNT.
026300     MOVE 'N'                         TO WS-VIOLATION-SW.
026400     MOVE SPACES                      TO WS-VIOL-FIELD
026500                                          WS-VIOL-MESSAGE.
026600     PERFORM 3000-VALIDATE-EMBRYO     THRU 3000-EXIT.
026700     IF WS-VIOLATION-FOUND
026800         ADD 1 TO WS-INVALID-COUNT
026900         PERFORM 4000-SAVE-INVALID-RECORD THRU 4000-EXIT
027000     ELSE
027100         ADD 1 TO WS-VALID-COUNT
027200     END-IF.
027300     PERFORM 1100-READ-EMBRYO THRU 1100-EXIT.
027400
027500 2000-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900* U8 - apply rules 1-14 in order; a rule paragraph only runs if *
028000* no earlier rule has already set the violation switch.          *
028100*****************************************************************
028200 3000-VALIDATE-EMBRYO.
028300     PERFORM 3100-EDIT-REQUIRED-FIELDS THRU 3100-EXIT.
028400     IF NOT WS-VIOLATION-FOUND
028500         PERFORM 3105-EDIT-MATERIAL-PROJ  THRU 3105-EXIT
028600     END-IF.
028700     IF NOT WS-VIOLATION-FOUND
028800         PERFORM 3110-EDIT-ORIGIN         THRU 3110-EXIT
028900     END-IF.
029000     IF NOT WS-VIOLATION-FOUND
029100         PERFORM 3115-EDIT-REPRO          THRU 3115-EXIT
029200     END-IF.
029300     IF NOT WS-VIOLATION-FOUND
029400         PERFORM 3120-EDIT-HATCHING       THRU 3120-EXIT
029500     END-IF.
029600     IF NOT WS-VIOLATION-FOUND
029700         PERFORM 3125-EDIT-TIME-UNIT      THRU 3125-EXIT
029800     END-IF.
029900     IF NOT WS-VIOLATION-FOUND
030000         PERFORM 3130-EDIT-TEMP-UNITS     THRU 3130-EXIT
030100     END-IF.
030200     IF NOT WS-VIOLATION-FOUND
030300         PERFORM 3135-EDIT-DEGREE-UNIT    THRU 3135-EXIT
030400     END-IF.
030500     IF NOT WS-VIOLATION-FOUND
030600         PERFORM 3140-EDIT-GROWTH-MEDIA   THRU 3140-EXIT
030700     END-IF.
030800     IF NOT WS-VIOLATION-FOUND
030900         PERFORM 3145-EDIT-MED-FREQ-UNIT  THRU 3145-EXIT
031000     END-IF.
031100     IF NOT WS-VIOLATION-FOUND
031200         PERFORM 3150-EDIT-SOMITE-UNIT    THRU 3150-EXIT
031300     END-IF.
031400     IF NOT WS-VIOLATION-FOUND
031500         PERFORM 3155-EDIT-SALINITY-UNIT  THRU 3155-EXIT
031600     END-IF.
031700     IF NOT WS-VIOLATION-FOUND
031800         PERFORM 3160-EDIT-PHOTOPERIOD    THRU 3160-EXIT
031900     END-IF.
032000     IF NOT WS-VIOLATION-FOUND
032100         PERFORM 3165-EDIT-GEN-FROM-WILD  THRU 3165-EXIT
032200     END-IF.
032300
032400 3000-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800* Rule U8-1 - required, non-blank fields, in the order the      *
032900* business gave them to us.                                      *
033000*****************************************************************
033100 3100-EDIT-REQUIRED-FIELDS.
033200     IF TE-SAMPLE-NAME = SPACES
033300         MOVE 'Sample Name'             TO WS-VIOL-FIELD
033400         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
033500         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
033600     END-IF.
033700     IF NOT WS-VIOLATION-FOUND AND TE-MATERIAL = SPACES
033800         MOVE 'Material'                TO WS-VIOL-FIELD
033900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
034000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
034100     END-IF.
034200     IF NOT WS-VIOLATION-FOUND AND TE-MATERIAL-TERM = SPACES
034300         MOVE 'Material Term Source ID' TO WS-VIOL-FIELD
034400         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
034500         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
034600     END-IF.
034700     IF NOT WS-VIOLATION-FOUND AND TE-PROJECT = SPACES
034800         MOVE 'Project'                 TO WS-VIOL-FIELD
034900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
035000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
035100     END-IF.
035200     IF NOT WS-VIOLATION-FOUND AND TE-ORIGIN = SPACES
035300         MOVE 'Origin'                  TO WS-VIOL-FIELD
035400         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
035500         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
035600     END-IF.
035700     IF NOT WS-VIOLATION-FOUND AND TE-REPRO-STRATEGY = SPACES
035800         MOVE 'Reproductive Strategy'   TO WS-VIOL-FIELD
035900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
036000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
036100     END-IF.
036200     IF NOT WS-VIOLATION-FOUND AND TE-HATCHING = SPACES
036300         MOVE 'Hatching'                TO WS-VIOL-FIELD
036400         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
036500         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
036600     END-IF.
036700     IF NOT WS-VIOLATION-FOUND AND TE-TIME-POST-FERT = SPACES
036800         MOVE 'Time Post Fertilisation' TO WS-VIOL-FIELD
036900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
037000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
037100     END-IF.
037200     IF NOT WS-VIOLATION-FOUND AND TE-TIME-POST-FERT-UNIT = SPACES
037300         MOVE 'Time Post Fertilisation Unit' TO WS-VIOL-FIELD
037400         MOVE 'Field is required'            TO WS-VIOL-MESSAGE
037500         PERFORM 3900-SET-VIOLATION          THRU 3900-EXIT
037600     END-IF.
037700     IF NOT WS-VIOLATION-FOUND AND TE-PRE-TEMP = SPACES
037800         MOVE 'Pre-hatching Water Temperature Average'
037900                                        TO WS-VIOL-FIELD
038000         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
038100         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
038200     END-IF.
038300     IF NOT WS-VIOLATION-FOUND AND TE-PRE-TEMP-UNIT = SPACES
038400         MOVE 'Pre-hatching Water Temperature Average Unit'
038500                                        TO WS-VIOL-FIELD
038600         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
038700         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
038800     END-IF.
038900     IF NOT WS-VIOLATION-FOUND AND TE-POST-TEMP = SPACES
039000         MOVE 'Post-hatching Water Temperature Average'
039100                                        TO WS-VIOL-FIELD
039200         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
039300         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
039400     END-IF.
039500     IF NOT WS-VIOLATION-FOUND AND TE-POST-TEMP-UNIT = SPACES
039600         MOVE 'Post-hatching Water Temperature Average Unit'
039700                                        TO WS-VIOL-FIELD
039800         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
039900         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
040000     END-IF.
040100     IF NOT WS-VIOLATION-FOUND AND TE-DEGREE-DAYS = SPACES
040200         MOVE 'Degree Days'             TO WS-VIOL-FIELD
040300         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
040400         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
040500     END-IF.
040600     IF NOT WS-VIOLATION-FOUND AND TE-DEGREE-DAYS-UNIT = SPACES
040700         MOVE 'Degree Days Unit'        TO WS-VIOL-FIELD
040800         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
040900         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
041000     END-IF.
041100     IF NOT WS-VIOLATION-FOUND AND TE-GROWTH-MEDIA = SPACES
041200         MOVE 'Growth Media'            TO WS-VIOL-FIELD
041300         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
041400         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
041500     END-IF.
041600     IF NOT WS-VIOLATION-FOUND AND TE-MED-REPL-FREQ = SPACES
041700         MOVE 'Medium Replacement Frequency' TO WS-VIOL-FIELD
041800         MOVE 'Field is required'            TO WS-VIOL-MESSAGE
041900         PERFORM 3900-SET-VIOLATION          THRU 3900-EXIT
042000     END-IF.
042100     IF NOT WS-VIOLATION-FOUND AND TE-MED-REPL-FREQ-UNIT = SPACES
042200         MOVE 'Medium Replacement Frequency Unit' TO WS-VIOL-FIELD
042300         MOVE 'Field is required' TO WS-VIOL-MESSAGE
042400         PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
042500     END-IF.
042600     IF NOT WS-VIOLATION-FOUND AND TE-PCT-SOMITE = SPACES
042700         MOVE 'Percentage Total Somite Number' TO WS-VIOL-FIELD
042800         MOVE 'Field is required' TO WS-VIOL-MESSAGE
042900         PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
043000     END-IF.
043100     IF NOT WS-VIOLATION-FOUND AND TE-PCT-SOMITE-UNIT = SPACES
043200         MOVE 'Percentage Total Somite Number Unit'
043300                                        TO WS-VIOL-FIELD
043400         MOVE 'Field is required' TO WS-VIOL-MESSAGE
043500         PERFORM 3900-SET-VIOLATION                 THRU 3900-EXIT
043600     END-IF.
043700     IF NOT WS-VIOLATION-FOUND AND TE-SALINITY = SPACES
043800         MOVE 'Average Water Salinity'  TO WS-VIOL-FIELD
043900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
044000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
044100     END-IF.
044200     IF NOT WS-VIOLATION-FOUND AND TE-SALINITY-UNIT = SPACES
044300         MOVE 'Average Water Salinity Unit' TO WS-VIOL-FIELD
044400         MOVE 'Field is required'           TO WS-VIOL-MESSAGE
044500         PERFORM 3900-SET-VIOLATION         THRU 3900-EXIT
044600     END-IF.
044700     IF NOT WS-VIOLATION-FOUND AND TE-PHOTOPERIOD = SPACES
044800         MOVE 'Photoperiod'             TO WS-VIOL-FIELD
044900         MOVE 'Field is required'       TO WS-VIOL-MESSAGE
045000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
045100     END-IF.
045200
045300 3100-EXIT.
045400     EXIT.
045500
045600*****************************************************************
045700* Rule U8-2 - Material must be specimen from organism; Project  *
045800* must be FAANG.                                                 *
045900*****************************************************************
046000 3105-EDIT-MATERIAL-PROJ.
046100     IF TE-MATERIAL NOT = 'specimen from organism'
046200         MOVE 'Material'                TO WS-VIOL-FIELD
046300         MOVE 'Field must be specimen from organism'
046400                                        TO WS-VIOL-MESSAGE
046500         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
046600     END-IF.
046700     IF NOT WS-VIOLATION-FOUND AND TE-PROJECT NOT = 'FAANG'
046800         MOVE 'Project'                 TO WS-VIOL-FIELD
046900         MOVE 'Field must be FAANG'     TO WS-VIOL-MESSAGE
047000         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
047100     END-IF.
047200
047300 3105-EXIT.
047400     EXIT.
047500
047600*****************************************************************
047700* Rule U8-3 - Origin code list.                                  *
047800*****************************************************************
047900 3110-EDIT-ORIGIN.
048000     SET WS-OR-IDX TO 1.
048100     SEARCH WS-OR-ENTRY
048200         AT END
048300             MOVE 'Origin'                TO WS-VIOL-FIELD
048400             MOVE 'Field is not in the list of valid values'
048500                                          TO WS-VIOL-MESSAGE
048600             PERFORM 3900-SET-VIOLATION   THRU 3900-EXIT
048700         WHEN WS-OR-ENTRY(WS-OR-IDX) = TE-ORIGIN
048800             CONTINUE
048900     END-SEARCH.
049000
049100 3110-EXIT.
049200     EXIT.
049300
049400*****************************************************************
049500* Rule U8-4 - Reproductive Strategy code list.                   *
049600*****************************************************************
049700 3115-EDIT-REPRO.
049800     SET WS-RS-IDX TO 1.
049900     SEARCH WS-RS-ENTRY
050000         AT END
050100             MOVE 'Reproductive Strategy' TO WS-VIOL-FIELD
050200             MOVE 'Field is not in the list of valid values'
050300                                          TO WS-VIOL-MESSAGE
050400             PERFORM 3900-SET-VIOLATION   THRU 3900-EXIT
050500         WHEN WS-RS-ENTRY(WS-RS-IDX) = TE-REPRO-STRATEGY
050600             CONTINUE
050700     END-SEARCH.
050800
050900 3115-EXIT.
051000     EXIT.
051100
051200*****************************************************************
051300* Rule U8-5 - Hatching must be pre/post/restricted access.       *
051400*****************************************************************
051500 3120-EDIT-HATCHING.
051600     IF TE-HATCHING NOT = 'pre'
051700            AND TE-HATCHING NOT = 'post'
051800            AND TE-HATCHING NOT = 'restricted access'(1:5)
051900         MOVE 'Hatching'                TO WS-VIOL-FIELD
052000         MOVE 'Field is not in the list of valid values'
052100                                        TO WS-VIOL-MESSAGE
052200         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
052300     END-IF.
052400
052500 3120-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900* Rule U8-6 - Time Post Fertilisation Unit code list.            *
053000*****************************************************************
053100 3125-EDIT-TIME-UNIT.
053200     IF TE-TIME-POST-FERT-UNIT NOT = 'hours'
053300            AND TE-TIME-POST-FERT-UNIT NOT = 'days'
053400            AND TE-TIME-POST-FERT-UNIT NOT = 'months'
053500            AND TE-TIME-POST-FERT-UNIT NOT = 'years'
053600            AND TE-TIME-POST-FERT-UNIT NOT =
053700                'restricted access'(1:10)
053800         MOVE 'Time Post Fertilisation Unit' TO WS-VIOL-FIELD
053900         MOVE 'Field is not in the list of valid values'
054000                                              TO WS-VIOL-MESSAGE
054100         PERFORM 3900-SET-VIOLATION          THRU 3900-EXIT
054200     END-IF.
054300
054400 3125-EXIT.
054500     EXIT.
054600
054700*****************************************************************
054800* Rule U8-7 - both water-temperature units must be Degrees      *
054900* celsius or restricted access.                                  *
055000*****************************************************************
055100 3130-EDIT-TEMP-UNITS.
055200     IF TE-PRE-TEMP-UNIT NOT = 'Degrees celsius'
055300            AND TE-PRE-TEMP-UNIT NOT = 'restricted access'
055400         MOVE 'Pre-hatching Water Temperature Average Unit'
055500                                        TO WS-VIOL-FIELD
055600         MOVE "Field must be 'Degrees celsius'"
055700                                        TO WS-VIOL-MESSAGE
055800         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
055900     END-IF.
056000     IF NOT WS-VIOLATION-FOUND
056100            AND TE-POST-TEMP-UNIT NOT = 'Degrees celsius'
056200            AND TE-POST-TEMP-UNIT NOT = 'restricted access'
056300         MOVE 'Post-hatching Water Temperature Average Unit'
056400                                        TO WS-VIOL-FIELD
056500         MOVE "Field must be 'Degrees celsius'"
056600                                        TO WS-VIOL-MESSAGE
056700         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
056800     END-IF.
056900
057000 3130-EXIT.
057100     EXIT.
057200
057300*****************************************************************
057400* Rule U8-8 - Degree Days Unit must be Thermal time or           *
057500* restricted access.                                             *
057600*****************************************************************
057700 3135-EDIT-DEGREE-UNIT.
057800     IF TE-DEGREE-DAYS-UNIT NOT = 'Thermal time'
057900            AND TE-DEGREE-DAYS-UNIT NOT =
058000                'restricted access'(1:15)
058100         MOVE 'Degree Days Unit'        TO WS-VIOL-FIELD
058200         MOVE "Field must be 'Thermal time'" TO WS-VIOL-MESSAGE
058300         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
058400     END-IF.
058500
058600 3135-EXIT.
058700     EXIT.
058800
058900*****************************************************************
059000* Rule U8-9 - Growth Media code list.                            *
059100*****************************************************************
059200 3140-EDIT-GROWTH-MEDIA.
059300     SET WS-GM-IDX TO 1.
059400     SEARCH WS-GM-ENTRY
059500         AT END
059600             MOVE 'Growth Media'          TO WS-VIOL-FIELD
059700             MOVE 'Field is not in the list of valid values'
059800                                          TO WS-VIOL-MESSAGE
059900             PERFORM 3900-SET-VIOLATION   THRU 3900-EXIT
060000         WHEN WS-GM-ENTRY(WS-GM-IDX) = TE-GROWTH-MEDIA
060100             CONTINUE
060200     END-SEARCH.
060300
060400 3140-EXIT.
060500     EXIT.
060600
060700*****************************************************************
060800* Rule U8-10 - Medium Replacement Frequency Unit must be days   *
060900* or restricted access.                                          *
061000*****************************************************************
061100 3145-EDIT-MED-FREQ-UNIT.
061200     IF TE-MED-REPL-FREQ-UNIT NOT = 'days'
061300            AND TE-MED-REPL-FREQ-UNIT NOT =
061400                'restricted access'(1:10)
061500         MOVE 'Medium Replacement Frequency Unit' TO WS-VIOL-FIELD
061600         MOVE "Field must be 'days'"     TO WS-VIOL-MESSAGE
061700         PERFORM 3900-SET-VIOLATION      THRU 3900-EXIT
061800     END-IF.
061900
062000 3145-EXIT.
062100     EXIT.
062200
062300*****************************************************************
062400* Rule U8-11 - Percentage Total Somite Number Unit must be %    *
062500* or restricted access.                                          *
062600*****************************************************************
062700 3150-EDIT-SOMITE-UNIT.
062800     IF TE-PCT-SOMITE-UNIT NOT = '%'
062900            AND TE-PCT-SOMITE-UNIT NOT = 'restricted access'(1:5)
063000         MOVE 'Percentage Total Somite Number Unit'
063100                                        TO WS-VIOL-FIELD
063200         MOVE "Field must be '%'" TO WS-VIOL-MESSAGE
063300         PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
063400     END-IF.
063500
063600 3150-EXIT.
063700     EXIT.
063800
063900*****************************************************************
064000* Rule U8-12 - Average Water Salinity Unit must be parts per    *
064100* thousand or restricted access.                                 *
064200*****************************************************************
064300 3155-EDIT-SALINITY-UNIT.
064400     IF TE-SALINITY-UNIT NOT = 'parts per thousand'
064500            AND TE-SALINITY-UNIT NOT = 'restricted access'
064600         MOVE 'Average Water Salinity Unit' TO WS-VIOL-FIELD
064700         MOVE "Field must be 'parts per thousand'"
064800                                        TO WS-VIOL-MESSAGE
064900         PERFORM 3900-SET-VIOLATION     THRU 3900-EXIT
065000     END-IF.
065100
065200 3155-EXIT.
065300     EXIT.
065400
065500*****************************************************************
065600* Rule U8-13 - Photoperiod must be natural light, restricted    *
065700* access, or <hours>L:<hours>D with each hours part 1-24.        *
065800*****************************************************************
065900 3160-EDIT-PHOTOPERIOD.
066000     IF TE-PHOTOPERIOD NOT = 'natural light'
066100            AND TE-PHOTOPERIOD NOT = 'restricted access'(1:15)
066200         MOVE 'Y'                      TO WS-PH-OK-SW
066300         MOVE SPACES                   TO WS-PH-FIRST
066400                                           WS-PH-REMAIN
066500                                           WS-PH-SECOND
066600                                           WS-PH-TRAILER
066700         UNSTRING TE-PHOTOPERIOD DELIMITED BY 'L:'
066800                  INTO WS-PH-FIRST WS-PH-REMAIN
066900         END-UNSTRING
067000         UNSTRING WS-PH-REMAIN DELIMITED BY 'D'
067100                  INTO WS-PH-SECOND WS-PH-TRAILER
067200         END-UNSTRING
067300         MOVE WS-PH-FIRST              TO WS-PH-CHECK-VALUE
067400         PERFORM 3161-CHECK-HOURS-PART THRU 3161-EXIT
067500         IF NOT WS-PH-CHECK-OK
067600             MOVE 'N'                  TO WS-PH-OK-SW
067700         END-IF
067800         MOVE WS-PH-SECOND             TO WS-PH-CHECK-VALUE
067900         PERFORM 3161-CHECK-HOURS-PART THRU 3161-EXIT
068000         IF NOT WS-PH-CHECK-OK
068100             MOVE 'N'                  TO WS-PH-OK-SW
068200         END-IF
068300         IF NOT WS-PH-PATTERN-OK
068400             MOVE 'Photoperiod'        TO WS-VIOL-FIELD
068500             MOVE "Field does not match pattern <hours>L:<hours>D"
068600                                        TO WS-VIOL-MESSAGE
068700             PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
068800         END-IF
068900     END-IF.
069000
069100 3160-EXIT.
069200     EXIT.
069300
069400*****************************************************************
069500* Check one hours part of a Photoperiod value against
069600* WS-PH-CHECK-VALUE - one or two digits, 1-24, nothing else in
069700* the field.  Digit positions are proved NUMERIC one at a time
069800* before they are ever MOVEd into the numeric receiving field, so
069900* a trailing space in the four-byte work area never reaches a
070000* numeric MOVE.
070100*****************************************************************
070200 3161-CHECK-HOURS-PART.
070300     MOVE 'Y'                         TO WS-PH-CHECK-OK-SW.
070400     MOVE ZEROES                      TO WS-PH-CHECK-NUM.
070500     IF WS-PH-CHECK-VALUE(1:1) IS NOT NUMERIC
070600         MOVE 'N'                     TO WS-PH-CHECK-OK-SW
070700     ELSE
070800         IF WS-PH-CHECK-VALUE(2:1) = SPACE
070900             MOVE WS-PH-CHECK-VALUE(1:1) TO WS-PH-CHECK-NUM
071000             IF WS-PH-CHECK-VALUE(3:2) NOT = SPACES
071100                 MOVE 'N'             TO WS-PH-CHECK-OK-SW
071200             END-IF
071300         ELSE
071400             IF WS-PH-CHECK-VALUE(2:1) IS NOT NUMERIC
071500                 MOVE 'N'             TO WS-PH-CHECK-OK-SW
071600             ELSE
071700                 MOVE WS-PH-CHECK-VALUE(1:2) TO WS-PH-CHECK-NUM
071800                 IF WS-PH-CHECK-VALUE(3:2) NOT = SPACES
071900                     MOVE 'N'         TO WS-PH-CHECK-OK-SW
072000                 END-IF
072100             END-IF
072200         END-IF
072300     END-IF.
072400     IF WS-PH-CHECK-OK
072500         IF WS-PH-CHECK-NUM < 1 OR WS-PH-CHECK-NUM > 24
072600             MOVE 'N'                 TO WS-PH-CHECK-OK-SW
072700         END-IF
072800     END-IF.
072900
073000 3161-EXIT.
073100     EXIT.
073200
073300*****************************************************************
073400* Rule U8-14 - Generations From Wild (optional) must be numeric *
073500* or a missing-value token; its unit (optional) must be the     *
073600* literal 'generations from wild' or a missing-value token.     *
073700*****************************************************************
073800 3165-EDIT-GEN-FROM-WILD.
073900     IF TE-GEN-FROM-WILD NOT = SPACES
074000         PERFORM 3920-CHECK-GFW-TOKEN  THRU 3920-EXIT
074100         IF NOT WS-MV-IS-TOKEN
074200             PERFORM 3921-CHECK-GFW-NUMERIC THRU 3921-EXIT
074300             IF NOT WS-GFW-IS-NUMERIC
074400                 MOVE 'Generations From Wild' TO WS-VIOL-FIELD
074500                 MOVE 'Field must be numeric or a token'
074600                                        TO WS-VIOL-MESSAGE
074700                 PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
074800             END-IF
074900         END-IF
075000     END-IF.
075100     IF NOT WS-VIOLATION-FOUND
075200            AND TE-GEN-FROM-WILD-UNIT NOT = SPACES
075300            AND TE-GEN-FROM-WILD-UNIT NOT =
075400                'generations from wild'
075500         SET WS-MV-IDX TO 1
075600         SEARCH WS-MV-ENTRY
075700             AT END
075800                 MOVE 'Generations From Wild Unit'
075900                                        TO WS-VIOL-FIELD
076000                 MOVE 'Field must be the literal or a token'
076100                                        TO WS-VIOL-MESSAGE
076200                 PERFORM 3900-SET-VIOLATION THRU 3900-EXIT
076300             WHEN WS-MV-ENTRY(WS-MV-IDX) = TE-GEN-FROM-WILD-UNIT
076400                 CONTINUE
076500         END-SEARCH
076600     END-IF.
076700
076800 3165-EXIT.
076900     EXIT.
077000
077100*****************************************************************
077200* Is TE-GEN-FROM-WILD one of the four missing-value tokens?      *
077300*****************************************************************
077400 3920-CHECK-GFW-TOKEN.
077500     MOVE 'N'                         TO WS-MV-FOUND-SW.
077600     SET WS-MV-IDX TO 1.
077700     SEARCH WS-MV-ENTRY
077800         AT END
077900             CONTINUE
078000         WHEN WS-MV-ENTRY(WS-MV-IDX) = TE-GEN-FROM-WILD
078100             MOVE 'Y'                  TO WS-MV-FOUND-SW
078200     END-SEARCH.
078300
078400 3920-EXIT.
078500     EXIT.
078600
078700*****************************************************************
078800* Digit-by-digit numeric-text scan of TE-GEN-FROM-WILD, no       *
078900* intrinsic FUNCTION verbs - trailing spaces allowed, at least   *
079000* one leading digit required.                                    *
079100*****************************************************************
079200 3921-CHECK-GFW-NUMERIC.
079300     MOVE 'Y'                         TO WS-GFW-NUMERIC-SW.
079400     MOVE 'N'                         TO WS-GFW-DIGIT-SEEN-SW.
079500     MOVE 'N'                         TO WS-GFW-TRAILING-SW.
079600     PERFORM 3922-CHECK-ONE-GFW-CHAR THRU 3922-EXIT
079700             VARYING WS-GFW-IDX FROM 1 BY 1 UNTIL WS-GFW-IDX > 15.
079800     IF WS-GFW-DIGIT-SEEN-SW = 'N'
079900         MOVE 'N'                     TO WS-GFW-NUMERIC-SW
080000     END-IF.
080100
080200 3921-EXIT.
080300     EXIT.
080400
080500 3922-CHECK-ONE-GFW-CHAR.
080600     MOVE TE-GEN-FROM-WILD(WS-GFW-IDX:1) TO WS-GFW-CHAR.
080700     IF WS-GFW-CHAR = SPACE
080800         MOVE 'Y'                     TO WS-GFW-TRAILING-SW
080900     ELSE
081000         IF WS-GFW-TRAILING-SW = 'Y'
081100             MOVE 'N'                 TO WS-GFW-NUMERIC-SW
081200         ELSE
081300             IF WS-GFW-CHAR IS NOT NUMERIC
081400                 MOVE 'N'             TO WS-GFW-NUMERIC-SW
081500             ELSE
081600                 MOVE 'Y'             TO WS-GFW-DIGIT-SEEN-SW
081700             END-IF
081800         END-IF
081900     END-IF.
082000
082100 3922-EXIT.
082200     EXIT.
082300
082400*****************************************************************
082500* Record the first (and only) violation for this record - a     *
082600* later call, once the switch is already on, is a no-op.         *
082700*****************************************************************
082800 3900-SET-VIOLATION.
082900     IF NOT WS-VIOLATION-FOUND
083000         MOVE 'Y'                     TO WS-VIOLATION-SW
083100     END-IF.
083200
083300 3900-EXIT.
083400     EXIT.
083500
083600*****************************************************************
083700* File the current record's name, row number and single         *
083800* violation into the batch-level invalid-record table.           *
083900*****************************************************************
084000 4000-SAVE-INVALID-RECORD.
084100     IF WS-INVALID-COUNT NOT > 500
084200         SET WS-INV-IDX TO WS-INVALID-COUNT
084300         MOVE TE-SAMPLE-NAME           TO WS-INV-NAME(WS-INV-IDX)
084400         MOVE WS-TOTAL-COUNT           TO WS-INV-INDEX(WS-INV-IDX)
084500         MOVE WS-VIOL-FIELD            TO WS-INV-FIELD(WS-INV-IDX)
084600         MOVE WS-VIOL-MESSAGE          TO WS-INV-MSG(WS-INV-IDX)
084700     END-IF.
084800
084900 4000-EXIT.
085000     EXIT.
085100
085200*****************************************************************
085300* U8 - print the teleost-embryo summary report.                 *
085400*****************************************************************
085500 8000-PRINT-REPORT.
085600     DISPLAY 'FAANG Teleost-Embryo Validation Report'.
085700     DISPLAY '========================================'.
085800     DISPLAY ' '.
085900     MOVE WS-TOTAL-COUNT               TO WS-PRINT-COUNT.
086000     MOVE SPACES                      TO WS-PRINT-LINE.
086100     STRING 'Total embryos processed: '   DELIMITED BY SIZE
086200            WS-PRINT-COUNT                 DELIMITED BY SIZE
086300            INTO WS-PRINT-LINE
086400     END-STRING.
086500     DISPLAY WS-PRINT-LINE.
086600     MOVE WS-VALID-COUNT               TO WS-PRINT-COUNT.
086700     MOVE SPACES                      TO WS-PRINT-LINE.
086800     STRING 'Valid embryos: '              DELIMITED BY SIZE
086900            WS-PRINT-COUNT                 DELIMITED BY SIZE
087000            INTO WS-PRINT-LINE
087100     END-STRING.
087200     DISPLAY WS-PRINT-LINE.
087300     MOVE WS-INVALID-COUNT             TO WS-PRINT-COUNT.
087400     MOVE SPACES                      TO WS-PRINT-LINE.
087500     STRING 'Invalid embryos: '            DELIMITED BY SIZE
087600            WS-PRINT-COUNT                 DELIMITED BY SIZE
087700            INTO WS-PRINT-LINE
087800     END-STRING.
087900     DISPLAY WS-PRINT-LINE.
088000
088100     IF WS-INVALID-COUNT = 0
088200         DISPLAY 'All records are valid.'
088300     ELSE
088400         DISPLAY ' '
088500         DISPLAY 'Validation Errors:'
088600         PERFORM 8010-PRINT-ONE-INVALID THRU 8010-EXIT
088700                 VARYING WS-INV-IDX FROM 1 BY 1
088800                 UNTIL WS-INV-IDX > WS-INVALID-COUNT
088900     END-IF.
089000
089100 8000-EXIT.
089200     EXIT.
089300
089400*****************************************************************
089500* Print one invalid record's header line and its single         *
089600* violation message.                                             *
089700*****************************************************************
089800 8010-PRINT-ONE-INVALID.
089900     MOVE SPACES                      TO WS-PRINT-LINE.
090000     STRING 'Embryo: '                 DELIMITED BY SIZE
090100            WS-INV-NAME(WS-INV-IDX)    DELIMITED BY SPACE
090200            ' (index: '                DELIMITED BY SIZE
090300            WS-INV-INDEX(WS-INV-IDX)   DELIMITED BY SIZE
090400            ')'                        DELIMITED BY SIZE
090500            INTO WS-PRINT-LINE
090600     END-STRING.
090700     DISPLAY WS-PRINT-LINE.
090800     MOVE SPACES                      TO WS-PRINT-LINE.
090900     STRING '  ERROR in '              DELIMITED BY SIZE
091000            WS-INV-FIELD(WS-INV-IDX)   DELIMITED BY SPACE
091100            ': '                       DELIMITED BY SIZE
091200            WS-INV-MSG(WS-INV-IDX)     DELIMITED BY SIZE
091300            INTO WS-PRINT-LINE
091400     END-STRING.
091500     DISPLAY WS-PRINT-LINE.
091600
091700 8010-EXIT.
091800     EXIT.
091900
092000*****************************************************************
092100* Close the file and end the run.                                *
092200*****************************************************************
092300 9000-TERMINATE.
092400     CLOSE EMBRYO-IN.
092500
092600 9000-EXIT.
092700     EXIT.
092800
092900*****************************************************************
093000* Shared file-status check and abend routine - see ZFAMABN.     * WO-7015 
093100*****************************************************************
093200     COPY ZFAMABN.
