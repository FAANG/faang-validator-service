000100*****************************************************************
000200* ZFAMOID - FAANG Organoid sample record definition.            *
000300*                                                                *
000400* One occurrence of OD-ORGANOID-RECORD represents a single      *
000500* organoid-sheet row read from the organoid intake extract       *
000600* (ORGANOID-IN).                                                 *
000700*                                                                *
000800* Date       UserID    Description                              *
000900* ---------- --------  ----------------------------------------- *
001000* 2009-05-11 GMK       Original layout, split out of the        * WO-8107 
001100*                      organism sheet when the organoid rule     *WO-8107 
001200*                      set was published.                       * WO-8107 
001300*****************************************************************
001400 01  OD-ORGANOID-RECORD.
001500     02  OD-SAMPLE-NAME          PIC  X(20).
001600     02  OD-MATERIAL             PIC  X(25).
001700     02  OD-MATERIAL-TERM        PIC  X(20).
001800     02  OD-PROJECT              PIC  X(10).
001900     02  OD-ORGAN-MODEL          PIC  X(20).
002000     02  OD-ORGAN-MODEL-TERM     PIC  X(20).
002100     02  OD-ORGAN-PART-MODEL     PIC  X(20).
002200     02  OD-ORGAN-PART-MDL-TERM  PIC  X(20).
002300     02  OD-FREEZING-DATE        PIC  X(10).
002400     02  OD-FREEZING-DATE-UNIT   PIC  X(12).
002500     02  OD-FREEZING-METHOD      PIC  X(25).
002600     02  OD-FREEZING-PROTOCOL    PIC  X(40).
002700     02  OD-ORGANOID-PASSAGE     PIC  X(05).
002800     02  OD-ORGANOID-PASS-UNIT   PIC  X(10).
002900     02  OD-ORGANOID-PASS-PROTO  PIC  X(40).
003000     02  OD-CULTURE-TYPE         PIC  X(03).
003100     02  OD-GROWTH-ENV           PIC  X(20).
003200     02  OD-DERIVED-FROM         PIC  X(20).
003300     02  OD-NUM-FROZEN-CELLS     PIC  X(08).
003400     02  OD-NUM-FROZEN-CELL-UNT  PIC  X(10).
003500     02  OD-STORED-O2-UNIT       PIC  X(05).
003600     02  OD-INCUBATION-TEMP-UNT  PIC  X(12).
003700     02  FILLER                  PIC  X(05).
